000010***************************************************************
000020*                                                              *
000030*   COPYBOOK     : EZISETL-MERREC                              *
000040*   DESCRIPTION  : MERCHANT REFERENCE RECORD LAYOUT.  LOADED   *
000050*                  INTO A WORKING-STORAGE TABLE FOR NAME       *
000060*                  LOOKUP ON THE EXCEPTION-QUEUE REPORT.       *
000070*   COPY INTO    : EZISETL-SL004                               *
000080*                                                              *
000090*   MAINTENANCE HISTORY                                       *
000100*   ------------------------------------------------------    *
000110*   16-03-92  JRB  ORIGINAL LAYOUT LAID DOWN FOR SETL PROJECT. *
000120*   08-09-98  CAL  Y2K REVIEW -- CREATED-AT ALREADY 4-DIGIT    *
000130*                  YEAR, NO CHANGE REQUIRED.  SIGNED OFF.      *
000140*                                                              *
000150***************************************************************
000160*
000170 01  MERCHANT-RECORD.
000180*
000190     05  MR-MERCHANT-ID                 PIC 9(06).
000200     05  MR-MERCHANT-NAME               PIC X(30).
000210     05  MR-BANK-ACCOUNT                PIC X(20).
000220     05  MR-SETTLEMENT-CYCLE            PIC X(10).
000230         88  MR-CYCLE-DAILY                   VALUE "DAILY".
000240         88  MR-CYCLE-WEEKLY                  VALUE "WEEKLY".
000250     05  MR-CREATED-AT                  PIC 9(14).
000260     05  MR-CREATED-AT-R REDEFINES MR-CREATED-AT.
000270         10  MR-CRE-YYYY                PIC 9(04).
000280         10  MR-CRE-MM                  PIC 9(02).
000290         10  MR-CRE-DD                  PIC 9(02).
000300         10  MR-CRE-HHMMSS              PIC 9(06).
000310*
000320     05  FILLER                         PIC X(01).
000330*
000340***************************************************************
