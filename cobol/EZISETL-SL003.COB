000010 IDENTIFICATION DIVISION.
000020*
000030 PROGRAM-ID.        EZISETL003.
000040 AUTHOR.            J R BEAUMONT.
000050 INSTALLATION.      EZI DATA SERVICES - SETTLEMENT SYSTEMS GROUP.
000060 DATE-WRITTEN.      02-11-93.
000070 DATE-COMPILED.
000080 SECURITY.          EZI INTERNAL USE ONLY.
000090*
000100***************************************************************
000110*                                                              *
000120*   PROGRAM ID   : EZISETL003                                  *
000130*   PROGRAM NAME : RECONCILIATION PASS                         *
000140*   SUMMARY      : CALLED BY EZISETL001 AFTER THE SWEEP.       *
000150*                  OPENS TRANSOUT I-O AND CLASSIFIES EVERY     *
000160*                  RECORD AGAINST THE BANK SETTLEMENT FEED     *
000170*                  RULES -- SETTLED RECORDS WITH A SETTLED-AT  *
000180*                  STAMP ARE MATCHED, SETTLED RECORDS WITHOUT  *
000190*                  ONE AND ANY FAILED RECORD ARE PUT IN THE    *
000200*                  EXCEPTION QUEUE.  A SINGLE OPERATOR ACTION  *
000210*                  (RETRY OR RESOLVE) MAY ALSO BE CARRIED ON   *
000220*                  THIS CALL AGAINST ONE NAMED TRANSACTION.    *
000230*                                                              *
000240*   FILES   USED : TRANSOUT  (I-O)                             *
000250*                                                              *
000260*   LINKAGE      : LK-ACTION-CODE     (X06, IN)                *
000270*                  LK-ACTION-TRANS-ID (9(10), IN)              *
000280*                  LK-ACTION-NOTE     (X50, IN)                *
000290*                  LK-UPDATED-COUNT   (S9(09) COMP, OUT)       *
000300*                                                              *
000310***************************************************************
000320*
000330*   M A I N T E N A N C E   H I S T O R Y
000340*   ----------------------------------------------------------
000350*   02-11-93  JRB  ORIGINAL VERSION, REQUEST SETL-0014.
000360*   19-06-95  DMP  ADDED RECON-UPDATED-AT STAMP ON EVERY RECORD
000370*                  TOUCHED BY THIS PASS, REQUEST SETL-0041.
000380*   19-06-95  DMP  ADDED THE RETRY/RESOLVE OPERATOR ACTION SO A
000390*                  SINGLE REQUEST CAN RIDE THE NIGHTLY RUN,
000400*                  REQUEST SETL-0041.
000410*   03-08-96  DMP  RESOLVE NOW REQUIRES AN OPERATOR NOTE -- A
000420*                  BLANK NOTE WAS BEING ACCEPTED SILENTLY AND
000430*                  THE AUDIT REPORT HAD NOTHING TO SHOW FOR IT,
000440*                  REQUEST SETL-0046.
000450*   08-09-98  CAL  Y2K REVIEW OF RECON-UPDATED-AT STAMPING IN
000460*                  1250-STAMP-NOW -- WINDOW BOUNDARY SET AT YY
000470*                  LESS THAN 50, SIGNED OFF.
000480*   17-02-00  CAL  A RETRY AGAINST A TRANSACTION NOT CURRENTLY
000490*                  IN THE EXCEPTION QUEUE NOW DISPLAYS A CLEAR
000500*                  MESSAGE INSTEAD OF SILENTLY DOING NOTHING,
000510*                  REQUEST SETL-0061.
000520*
000530 ENVIRONMENT DIVISION.
000540*
000550 CONFIGURATION SECTION.
000560*
000570 SOURCE-COMPUTER.   VAX-8650.
000580 OBJECT-COMPUTER.   VAX-8650.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM
000610     UPSI-0 IS SETL-TRACE-SW
000620     CLASS ACTION-CODE-CLASS IS "A" THRU "Z".
000630*
000640 INPUT-OUTPUT SECTION.
000650*
000660 FILE-CONTROL.
000670     SELECT TRANSOUT  ASSIGN TO "TRANSOUT"
000680                      ORGANIZATION IS SEQUENTIAL
000690                      ACCESS MODE IS SEQUENTIAL
000700                      FILE STATUS IS WS-TRANSOUT-STATUS.
000710*
000720 DATA DIVISION.
000730*
000740 FILE SECTION.
000750*
000760 FD  TRANSOUT
000770     LABEL RECORDS ARE STANDARD
000780     RECORD CONTAINS 160 CHARACTERS.
000790     COPY EZISETL-TRANREC.
000800*
000810 WORKING-STORAGE SECTION.
000820*
000830 01  WS-FILE-STATUSES.
000840     05  WS-TRANSOUT-STATUS             PIC X(02).
000850         88  WS-TRANSOUT-OK                 VALUE "00".
000860         88  WS-TRANSOUT-EOF                 VALUE "10".
000870*
000880 77  WS-EOF-SWITCH                      PIC X(01) VALUE "N".
000890     88  WS-EOF                             VALUE "Y".
000900*
000910 01  WS-SWITCHES.
000920     05  WS-ACTION-DONE-SW              PIC X(01) VALUE "N".
000930         88  WS-ACTION-DONE                  VALUE "Y".
000940     05  FILLER                         PIC X(01).
000950 01  WS-COUNTERS.
000960     05  WS-UPDATED-COUNT               PIC S9(09) COMP VALUE 0.
000970     05  WS-RECORDS-READ                PIC S9(09) COMP VALUE 0.
000980     05  FILLER                         PIC X(01).
000990*
001000 01  WS-ACTION-FIELDS.
001010     05  WS-ACTION-CODE                 PIC X(06).
001020         88  WS-ACTION-RETRY                 VALUE "RETRY".
001030         88  WS-ACTION-RESOLVE               VALUE "RESOLVE".
001040         88  WS-ACTION-NONE                  VALUE SPACES.
001050     05  WS-ACTION-TRANS-ID             PIC 9(10).
001060     05  WS-ACTION-NOTE                 PIC X(50).
001070*
001080 01  WS-SYS-DATE-TIME.
001090     05  WS-SYS-DATE.
001100         10  WS-SYS-YY                  PIC 9(02).
001110         10  WS-SYS-MM                  PIC 9(02).
001120         10  WS-SYS-DD                  PIC 9(02).
001130     05  WS-SYS-TIME.
001140         10  WS-SYS-HH                  PIC 9(02).
001150         10  WS-SYS-MN                  PIC 9(02).
001160         10  WS-SYS-SS                  PIC 9(02).
001170         10  WS-SYS-HS                  PIC 9(02).
001180     05  WS-CENTURY                     PIC 9(02).
001190     05  FILLER                         PIC X(01).
001200*
001210 01  WS-TIMESTAMP-14                    PIC 9(14).
001220 01  WS-TIMESTAMP-14-R REDEFINES WS-TIMESTAMP-14.
001230     05  WS-TS-YYYY                     PIC 9(04).
001240     05  WS-TS-MM                       PIC 9(02).
001250     05  WS-TS-DD                       PIC 9(02).
001260     05  WS-TS-HH                       PIC 9(02).
001270     05  WS-TS-MN                       PIC 9(02).
001280     05  WS-TS-SS                       PIC 9(02).
001290*
001300 01  WS-HOLD-RECORD.
001310     05  WS-HOLD-REASON-CODE            PIC X(01) VALUE SPACES.
001320     05  FILLER                         PIC X(01).
001330*
001340 LINKAGE SECTION.
001350*
001360 01  LK-ACTION-CODE                     PIC X(06).
001370 01  LK-ACTION-TRANS-ID                 PIC 9(10).
001380 01  LK-ACTION-NOTE                     PIC X(50).
001390 01  LK-UPDATED-COUNT                   PIC S9(09) COMP.
001400*
001410 PROCEDURE DIVISION USING LK-ACTION-CODE
001420                          LK-ACTION-TRANS-ID
001430                          LK-ACTION-NOTE
001440                          LK-UPDATED-COUNT.
001450*
001460 MAIN-PARA.
001470     PERFORM 1000-INITIALISATION THRU 1000-EXIT.
001480*
001490     PERFORM 3000-READ-TRANSACTION THRU 3000-EXIT.
001500     PERFORM 4000-PROCESS-RECORD THRU 4000-EXIT
001510         UNTIL WS-EOF.
001520*
001530     IF NOT WS-ACTION-NONE AND NOT WS-ACTION-DONE
001540         DISPLAY "EZISETL003 - ACTION TRANSACTION "
001550             WS-ACTION-TRANS-ID " NOT FOUND, REASON=RC01"
001560     END-IF.
001570*
001580     PERFORM 8000-FINALISATION THRU 8000-EXIT.
001590*
001600     GO TO 9900-EXIT.
001610*
001620***************************************************************
001630*   1000-INITIALISATION                                       *
001640***************************************************************
001650 1000-INITIALISATION.
001660     MOVE LK-ACTION-CODE     TO WS-ACTION-CODE.
001670     MOVE LK-ACTION-TRANS-ID TO WS-ACTION-TRANS-ID.
001680     MOVE LK-ACTION-NOTE     TO WS-ACTION-NOTE.
001690     MOVE 0 TO WS-UPDATED-COUNT.
001700     ACCEPT WS-SYS-DATE FROM DATE.
001710     ACCEPT WS-SYS-TIME FROM TIME.
001720     PERFORM 1250-STAMP-NOW THRU 1250-EXIT.
001730     OPEN I-O TRANSOUT.
001740 1000-EXIT.
001750     EXIT.
001760*
001770 1250-STAMP-NOW.
001780     IF WS-SYS-YY < 50
001790         MOVE 20 TO WS-CENTURY
001800     ELSE
001810         MOVE 19 TO WS-CENTURY
001820     END-IF.
001830     COMPUTE WS-TS-YYYY = (WS-CENTURY * 100) + WS-SYS-YY.
001840     MOVE WS-SYS-MM TO WS-TS-MM.
001850     MOVE WS-SYS-DD TO WS-TS-DD.
001860     MOVE WS-SYS-HH TO WS-TS-HH.
001870     MOVE WS-SYS-MN TO WS-TS-MN.
001880     MOVE WS-SYS-SS TO WS-TS-SS.
001890 1250-EXIT.
001900     EXIT.
001910*
001920***************************************************************
001930*   3000-READ-TRANSACTION -- SEQUENTIAL READ OF TRANSOUT.      *
001940***************************************************************
001950 3000-READ-TRANSACTION.
001960     READ TRANSOUT
001970         AT END
001980             MOVE "Y" TO WS-EOF-SWITCH
001990     END-READ.
002000     IF NOT WS-EOF
002010         ADD 1 TO WS-RECORDS-READ
002020     END-IF.
002030 3000-EXIT.
002040     EXIT.
002050*
002060***************************************************************
002070*   4000-PROCESS-RECORD -- CLASSIFIES THE CURRENT RECORD, THEN *
002080*   APPLIES THE OPERATOR ACTION IF THIS IS THE NAMED RECORD.   *
002090*   A RECORD IS REWRITTEN ONLY WHEN SOMETHING ON IT CHANGED.   *
002100***************************************************************
002110 4000-PROCESS-RECORD.
002120     MOVE SPACES TO WS-HOLD-REASON-CODE.
002130     PERFORM 4100-CLASSIFY-RECORD THRU 4100-EXIT.
002140     IF TR-TRANSACTION-ID = WS-ACTION-TRANS-ID
002150        AND NOT WS-ACTION-NONE
002160         PERFORM 4500-APPLY-ACTION THRU 4500-EXIT
002170     END-IF.
002180     REWRITE TRANSACTION-RECORD.
002190     PERFORM 3000-READ-TRANSACTION THRU 3000-EXIT.
002200 4000-EXIT.
002210     EXIT.
002220*
002230***************************************************************
002240*   4100-CLASSIFY-RECORD -- RECONCILIATION PASS CLASSIFY       *
002250*   RULES.  A BLANK RECON-STATUS IS TREATED AS PENDING ON      *
002260*   FIRST SIGHT (RECORDS WRITTEN BY THE SWEEP CARRY NO         *
002270*   RECON-STATUS UNTIL THIS PASS TOUCHES THEM) -- THE INIT      *
002280*   ALWAYS STAMPS RECON-UPDATED-AT, EVEN WHEN THE EVALUATE     *
002290*   BELOW LEAVES THE RECORD IN WHEN OTHER (REQUEST SETL-0074). *
002300*   ONLY A PENDING RECORD IS (RE)CLASSIFIED -- A MATCHED OR     *
002310*   RESOLVED RECORD IS LEFT ALONE, OR A RESOLVED EXCEPTION      *
002320*   WOULD BE REOPENED ON EVERY SUBSEQUENT RUN (SETL-0073).      *
002330*   WS-UPDATED-COUNT IS BUMPED FOR EVERY ACTUAL TRANSITION SO   *
002340*   THE RUN REPORT REFLECTS RECONCILIATION WORK EVEN WHEN NO    *
002350*   OPERATOR ACTION RODE ALONG ON THE RUN (REQUEST SETL-0073).  *
002360***************************************************************
002370 4100-CLASSIFY-RECORD.
002380     IF TR-RECON-STATUS = SPACES
002390         MOVE "PENDING" TO TR-RECON-STATUS
002400         MOVE WS-TIMESTAMP-14 TO TR-RECON-UPDATED-AT
002410     END-IF.
002420     IF TR-RECON-PENDING
002430         EVALUATE TRUE
002440             WHEN TR-STAT-SETTLED AND TR-SETTLED-AT NOT = ZERO
002450                 MOVE "MATCHED" TO TR-RECON-STATUS
002460                 MOVE SPACES TO TR-EXCEPTION-REASON
002470                 MOVE WS-TIMESTAMP-14 TO TR-RECON-UPDATED-AT
002480                 ADD 1 TO WS-UPDATED-COUNT
002490             WHEN TR-STAT-SETTLED AND TR-SETTLED-AT = ZERO
002500                 MOVE "EXCEPTION_QUEUED" TO TR-RECON-STATUS
002510         MOVE "SETTLED transaction missing settledAt timestamp"
002520             TO TR-EXCEPTION-REASON
002530                 MOVE WS-TIMESTAMP-14 TO TR-RECON-UPDATED-AT
002540                 ADD 1 TO WS-UPDATED-COUNT
002550             WHEN TR-STAT-FAILED
002560                 MOVE "EXCEPTION_QUEUED" TO TR-RECON-STATUS
002570         MOVE "Settlement failed after max retries"
002580             TO TR-EXCEPTION-REASON
002590                 MOVE WS-TIMESTAMP-14 TO TR-RECON-UPDATED-AT
002600                 ADD 1 TO WS-UPDATED-COUNT
002610             WHEN OTHER
002620                 CONTINUE
002630         END-EVALUATE
002640     END-IF.
002650 4100-EXIT.
002660     EXIT.
002670*
002680***************************************************************
002690*   4500-APPLY-ACTION -- ONE OPERATOR ACTION AGAINST THE ONE    *
002700*   NAMED TRANSACTION.  RETRY PUTS IT BACK TO CAPTURED FOR THE  *
002710*   NEXT SWEEP; RESOLVE MARKS THE EXCEPTION CLOSED AND REQUIRES *
002720*   AN OPERATOR NOTE (SEE REQUEST SETL-0046).                  *
002730***************************************************************
002740 4500-APPLY-ACTION.
002750     IF NOT TR-RECON-EXCEPTION
002760         DISPLAY "EZISETL003 - TRANSACTION " TR-TRANSACTION-ID
002770             " IS NOT IN THE EXCEPTION QUEUE, REASON=RC02"
002780         SET WS-ACTION-DONE TO TRUE
002790         GO TO 4500-EXIT
002800     END-IF.
002810     EVALUATE TRUE
002820         WHEN WS-ACTION-RETRY
002830             IF TR-STAT-FAILED
002840                 MOVE "CAPTURED" TO TR-STATUS
002850             END-IF
002860             MOVE "PENDING" TO TR-RECON-STATUS
002870             MOVE SPACES TO TR-EXCEPTION-REASON
002880             MOVE WS-TIMESTAMP-14 TO TR-RECON-UPDATED-AT
002890             ADD 1 TO WS-UPDATED-COUNT
002900         WHEN WS-ACTION-RESOLVE
002910             IF WS-ACTION-NOTE = SPACES
002920                 DISPLAY "EZISETL003 - RESOLVE REJECTED, NO "
002930                     "OPERATOR NOTE SUPPLIED, REASON=RC03"
002940             ELSE
002950                 MOVE "RESOLVED" TO TR-RECON-STATUS
002960                 MOVE WS-ACTION-NOTE TO TR-EXCEPTION-REASON
002970                 MOVE WS-TIMESTAMP-14 TO TR-RECON-UPDATED-AT
002980                 ADD 1 TO WS-UPDATED-COUNT
002990             END-IF
003000         WHEN OTHER
003010             DISPLAY "EZISETL003 - UNKNOWN ACTION CODE "
003020                 WS-ACTION-CODE ", REASON=RC04"
003030     END-EVALUATE.
003040     SET WS-ACTION-DONE TO TRUE.
003050 4500-EXIT.
003060     EXIT.
003070*
003080 8000-FINALISATION.
003090     CLOSE TRANSOUT.
003100     MOVE WS-UPDATED-COUNT TO LK-UPDATED-COUNT.
003110     DISPLAY "EZISETL003 - RECONCILIATION COMPLETE - "
003120         WS-RECORDS-READ " READ, " WS-UPDATED-COUNT " UPDATED".
003130     MOVE 0 TO RETURN-CODE.
003140 8000-EXIT.
003150     EXIT.
003160*
003170 9900-EXIT.
003180     GOBACK.
003190*
003200* **************** END OF SOURCE EZISETL003 ****************
