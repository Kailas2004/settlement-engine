000010 IDENTIFICATION DIVISION.
000020*
000030 PROGRAM-ID.        EZISETL001.
000040 AUTHOR.            J R BEAUMONT.
000050 INSTALLATION.      EZI DATA SERVICES - SETTLEMENT SYSTEMS GROUP.
000060 DATE-WRITTEN.      16-03-93.
000070 DATE-COMPILED.
000080 SECURITY.          EZI INTERNAL USE ONLY.
000090*
000100***************************************************************
000110*                                                              *
000120*   PROGRAM ID   : EZISETL001                                  *
000130*   PROGRAM NAME : SETTLEMENT RUN CONTROLLER                   *
000140*   SUMMARY      : THIS IS THE SINGLE JCL-INVOKED ENTRY POINT  *
000150*                  FOR THE NIGHTLY SETTLEMENT RUN.  IT CHECKS  *
000160*                  THE RUN GUARD (LOCK/REPLAY), THEN CALLS     *
000170*                  THE SWEEP, RECONCILIATION AND REPORTING     *
000180*                  STEPS IN ORDER AND LOGS THE RESULT OF THE   *
000190*                  RUN TO SYSOUT.  A SINGLE EXCEPTION-QUEUE    *
000200*                  RETRY/RESOLVE REQUEST MAY RIDE ALONG ON THE *
000210*                  SAME RUN (SEE ACTION PARAMETERS BELOW).     *
000220*                                                              *
000230*   CALLS        : EZISETL002  (SETTLEMENT SWEEP)              *
000240*                : EZISETL003  (RECONCILIATION PASS)           *
000250*                : EZISETL004  (MONITORING / REPORT)           *
000260*                                                              *
000270*   RUN PARAMETERS (READ FROM SYS$INPUT, ONE PER LINE, IN      *
000280*                   THIS ORDER) --                             *
000290*                  01  TRIGGER SOURCE        (X10)             *
000300*                  02  IDEMPOTENCY KEY        (X20, MAY BE     *
000310*                      BLANK -- BLANK MEANS ALWAYS RUN)        *
000320*                  03  REPLAY FLAG            (X01, Y/N)       *
000330*                  04  LOCK AVAILABLE FLAG     (X01, Y/N)      *
000340*                  05  SETTLEMENT OUTCOME MODE (X14)           *
000350*                  06  RANDOM SEED             (9(09), 0 =     *
000360*                      UNSEEDED)                               *
000370*                  07  EXCEPTION ACTION CODE  (X06, RETRY,     *
000380*                      RESOLVE OR BLANK)                       *
000390*                  08  EXCEPTION TRANSACTION ID (9(10))        *
000400*                  09  EXCEPTION OPERATOR NOTE  (X50)          *
000410*                                                              *
000420***************************************************************
000430*
000440*   M A I N T E N A N C E   H I S T O R Y
000450*   ----------------------------------------------------------
000460*   16-03-93  JRB  ORIGINAL VERSION.  REPLACES THE MANUAL DCL
000470*                  PROCEDURE THAT USED TO RUN THE THREE STEPS
000480*                  SEPARATELY, REQUEST SETL-0001.
000490*   04-07-93  JRB  ADDED THE REPLAY-FLAG CHECK -- OPERATORS HAD
000500*                  RE-SUBMITTED A FAILED RUN BY HAND AND SWEPT
000510*                  THE SAME BATCH TWICE, REQUEST SETL-0009.
000520*   02-11-93  JRB  ADDED RECONCILIATION STEP CALL, REQUEST
000530*                  SETL-0014.
000540*   30-01-94  DMP  ADDED LOCK-AVAILABLE-FLAG PARAMETER SO
000550*                  OPERATIONS CAN HOLD A RUN WITHOUT PULLING
000560*                  THE JCL, REQUEST SETL-0019.
000570*   19-06-95  DMP  ADDED EXCEPTION ACTION PARAMETERS SO A
000580*                  SINGLE OPERATOR RETRY/RESOLVE CAN RIDE THE
000590*                  NIGHTLY RUN INSTEAD OF WAITING FOR A
000600*                  SEPARATE FORM, REQUEST SETL-0041.
000610*   08-09-98  CAL  Y2K REVIEW OF THE RUN-TIMESTAMP WINDOWING
000620*                  LOGIC IN 1250-STAMP-RUN-TIME -- WINDOW
000630*                  BOUNDARY SET AT YY LESS THAN 50, SIGNED OFF.
000640*   22-02-99  CAL  CORRECTED RETURN-CODE PASSED BACK TO DCL
000650*                  WHEN THE RUN IS SKIPPED, WAS LEAVING THE
000660*                  PRIOR STEP'S CODE IN PLACE, REQUEST SETL-0058.
000670*   11-05-01  DMP  DISPLAY TEXT FOR A SKIPPED RUN NOW NAMES THE
000680*                  REASON (LOCK OR REPLAY) EXPLICITLY, OPERATORS
000690*                  WERE PAGING THE ON-CALL FOR BOTH CASES.
000700*
000710 ENVIRONMENT DIVISION.
000720*
000730 CONFIGURATION SECTION.
000740*
000750 SOURCE-COMPUTER.   VAX-8650.
000760 OBJECT-COMPUTER.   VAX-8650.
000770 SPECIAL-NAMES.
000780     C01 IS TOP-OF-FORM
000790     UPSI-0 IS SETL-TRACE-SW
000800     CLASS TRIGGER-SOURCE-CLASS IS "A" THRU "Z".
000810*
000820 DATA DIVISION.
000830*
000840 WORKING-STORAGE SECTION.
000850*
000860 01  WS-RUN-PARAMETERS.
000870     05  WS-TRIGGER-SOURCE              PIC X(10).
000880     05  WS-IDEMPOTENCY-KEY             PIC X(20).
000890     05  WS-IDEMPOTENCY-KEY-R REDEFINES WS-IDEMPOTENCY-KEY.
000900         10  WS-IDEMP-PREFIX            PIC X(08).
000910         10  WS-IDEMP-SUFFIX            PIC X(12).
000920     05  WS-REPLAY-FLAG                 PIC X(01).
000930         88  WS-IS-REPLAY                   VALUE "Y".
000940     05  WS-LOCK-AVAILABLE-SW           PIC X(01).
000950     05  WS-OUTCOME-MODE                PIC X(14).
000960     05  WS-SEED-PARM                   PIC 9(09).
000970     05  WS-SEED-PARM-R REDEFINES WS-SEED-PARM.
000980         10  WS-SEED-HIGH               PIC 9(05).
000990         10  WS-SEED-LOW                PIC 9(04).
001000     05  WS-ACTION-CODE                 PIC X(06).
001010     05  WS-ACTION-TRANS-ID             PIC 9(10).
001020     05  WS-ACTION-NOTE                 PIC X(50).
001030     05  FILLER                         PIC X(01).
001040*
001050 77  WS-RUN-STATE-SW                    PIC X(01) VALUE "N".
001060     88  WS-RUN-PROCEED                     VALUE "Y".
001070     88  WS-RUN-SKIPPED                     VALUE "N".
001080*
001090 01  WS-COUNTERS.
001100     05  WS-PROCESSED-COUNT             PIC S9(09) COMP VALUE 0.
001110     05  WS-RECON-UPDATED-COUNT         PIC S9(09) COMP VALUE 0.
001120     05  FILLER                         PIC X(01).
001130*
001140 01  WS-CALL-RETURN-CODES.
001150     05  WS-SWEEP-RC                    PIC S9(04) COMP VALUE 0.
001160     05  WS-RECON-RC                    PIC S9(04) COMP VALUE 0.
001170     05  WS-REPORT-RC                   PIC S9(04) COMP VALUE 0.
001180     05  FILLER                         PIC X(01).
001190*
001200 01  WS-SYS-DATE-TIME.
001210     05  WS-SYS-DATE.
001220         10  WS-SYS-YY                  PIC 9(02).
001230         10  WS-SYS-MM                  PIC 9(02).
001240         10  WS-SYS-DD                  PIC 9(02).
001250     05  WS-SYS-TIME.
001260         10  WS-SYS-HH                  PIC 9(02).
001270         10  WS-SYS-MN                  PIC 9(02).
001280         10  WS-SYS-SS                  PIC 9(02).
001290         10  WS-SYS-HS                  PIC 9(02).
001300     05  WS-CENTURY                     PIC 9(02).
001310     05  FILLER                         PIC X(01).
001320*
001330 01  WS-RUN-TIMESTAMP.
001340     05  WS-RUN-YYYY                    PIC 9(04).
001350     05  WS-RUN-MM                      PIC 9(02).
001360     05  WS-RUN-DD                      PIC 9(02).
001370     05  WS-RUN-HH                      PIC 9(02).
001380     05  WS-RUN-MN                      PIC 9(02).
001390     05  WS-RUN-SS                      PIC 9(02).
001400     05  FILLER                         PIC X(02).
001410 01  WS-RUN-TIMESTAMP-NUM REDEFINES WS-RUN-TIMESTAMP
001420                                    PIC 9(14).
001430*
001440 PROCEDURE DIVISION.
001450*
001460 MAIN-PARA.
001470     PERFORM 1000-INITIALISATION THRU 1000-EXIT.
001480*
001490     PERFORM 2000-ACQUIRE-RUN-LOCK THRU 2000-EXIT.
001500*
001510     IF WS-RUN-PROCEED
001520         PERFORM 3000-RUN-PHASES THRU 3000-EXIT
001530     END-IF.
001540*
001550     PERFORM 8000-RELEASE-LOCK-AND-LOG THRU 8000-EXIT.
001560*
001570     GO TO 9900-EXIT.
001580*
001590***************************************************************
001600*   1000-INITIALISATION -- OPEN NOTHING (THIS PROGRAM OWNS NO  *
001610*   FILES OF ITS OWN), READ RUN PARAMETERS, STAMP RUN TIME.    *
001620***************************************************************
001630 1000-INITIALISATION.
001640     MOVE "N" TO WS-RUN-STATE-SW.
001650     MOVE 0 TO WS-PROCESSED-COUNT.
001660     MOVE 0 TO WS-RECON-UPDATED-COUNT.
001670     ACCEPT WS-SYS-DATE FROM DATE.
001680     ACCEPT WS-SYS-TIME FROM TIME.
001690     PERFORM 1250-STAMP-RUN-TIME THRU 1250-EXIT.
001700     PERFORM 1300-ACCEPT-RUN-PARAMETERS THRU 1300-EXIT.
001710 1000-EXIT.
001720     EXIT.
001730*
001740 1250-STAMP-RUN-TIME.
001750     IF WS-SYS-YY < 50
001760         MOVE 20 TO WS-CENTURY
001770     ELSE
001780         MOVE 19 TO WS-CENTURY
001790     END-IF.
001800     COMPUTE WS-RUN-YYYY = (WS-CENTURY * 100) + WS-SYS-YY.
001810     MOVE WS-SYS-MM TO WS-RUN-MM.
001820     MOVE WS-SYS-DD TO WS-RUN-DD.
001830     MOVE WS-SYS-HH TO WS-RUN-HH.
001840     MOVE WS-SYS-MN TO WS-RUN-MN.
001850     MOVE WS-SYS-SS TO WS-RUN-SS.
001860 1250-EXIT.
001870     EXIT.
001880*
001890***************************************************************
001900*   1300-ACCEPT-RUN-PARAMETERS -- READS THE NINE PARAMETER     *
001910*   CARDS LISTED IN THE PROGRAM BANNER, IN ORDER.  REQUEST     *
001920*   SETL-0041 ADDED THE LAST THREE (EXCEPTION ACTION).         *
001930***************************************************************
001940 1300-ACCEPT-RUN-PARAMETERS.
001950     ACCEPT WS-TRIGGER-SOURCE    FROM CONSOLE.
001960     ACCEPT WS-IDEMPOTENCY-KEY   FROM CONSOLE.
001970     ACCEPT WS-REPLAY-FLAG       FROM CONSOLE.
001980     ACCEPT WS-LOCK-AVAILABLE-SW FROM CONSOLE.
001990     ACCEPT WS-OUTCOME-MODE      FROM CONSOLE.
002000     ACCEPT WS-SEED-PARM         FROM CONSOLE.
002010     ACCEPT WS-ACTION-CODE       FROM CONSOLE.
002020     ACCEPT WS-ACTION-TRANS-ID   FROM CONSOLE.
002030     ACCEPT WS-ACTION-NOTE       FROM CONSOLE.
002040 1300-EXIT.
002050     EXIT.
002060*
002070***************************************************************
002080*   2000-ACQUIRE-RUN-LOCK -- SINGLE-RUN GUARD.  A BATCH RUN IS *
002090*   ALREADY SERIALISED BY THE SCHEDULER, BUT THE DECISION      *
002100*   RULE ITSELF IS STILL HONOURED HERE SO A HELD RUN (THE      *
002110*   LOCK-AVAILABLE FLAG) OR A REPLAYED TRIGGER IS REPORTED     *
002120*   THE SAME WAY THE ONLINE SYSTEM REPORTS IT.                 *
002130***************************************************************
002140 2000-ACQUIRE-RUN-LOCK.
002150     IF WS-LOCK-AVAILABLE-SW = "N"
002160         DISPLAY "EZISETL001 - RUN LOCK UNAVAILABLE - RUN SKIPPED"
002170         SET WS-RUN-SKIPPED TO TRUE
002180     ELSE
002190         PERFORM 2100-CHECK-REPLAY THRU 2100-EXIT
002200     END-IF.
002210 2000-EXIT.
002220     EXIT.
002230*
002240 2100-CHECK-REPLAY.
002250     IF WS-IDEMPOTENCY-KEY = SPACES
002260         SET WS-RUN-PROCEED TO TRUE
002270     ELSE
002280         IF WS-REPLAY-FLAG = "Y"
002290             DISPLAY "EZISETL001 - REPLAY OF PRIOR TRIGGER - "
002300                 "RUN SKIPPED, REPORTING PRIOR RESULT"
002310             SET WS-RUN-SKIPPED TO TRUE
002320         ELSE
002330             SET WS-RUN-PROCEED TO TRUE
002340         END-IF
002350     END-IF.
002360 2100-EXIT.
002370     EXIT.
002380*
002390***************************************************************
002400*   3000-RUN-PHASES -- SEQUENCES THE THREE STEPS OF A RUN.     *
002410***************************************************************
002420 3000-RUN-PHASES.
002430     PERFORM 7100-CALL-SWEEP      THRU 7100-EXIT.
002440     PERFORM 7200-CALL-RECON      THRU 7200-EXIT.
002450     PERFORM 7300-CALL-REPORT     THRU 7300-EXIT.
002460 3000-EXIT.
002470     EXIT.
002480*
002490 7100-CALL-SWEEP.
002500     CALL "EZISETL002" USING WS-OUTCOME-MODE
002510                             WS-SEED-PARM
002520                             WS-PROCESSED-COUNT
002530         GIVING WS-SWEEP-RC.
002540     IF WS-SWEEP-RC NOT = ZERO
002550         DISPLAY "EZISETL001 - SWEEP STEP RETURNED " WS-SWEEP-RC
002560     END-IF.
002570 7100-EXIT.
002580     EXIT.
002590*
002600 7200-CALL-RECON.
002610     CALL "EZISETL003" USING WS-ACTION-CODE
002620                             WS-ACTION-TRANS-ID
002630                             WS-ACTION-NOTE
002640                             WS-RECON-UPDATED-COUNT
002650         GIVING WS-RECON-RC.
002660     IF WS-RECON-RC NOT = ZERO
002670         DISPLAY "EZISETL001 - RECONCILIATION STEP RETURNED "
002680             WS-RECON-RC
002690     END-IF.
002700 7200-EXIT.
002710     EXIT.
002720*
002730 7300-CALL-REPORT.
002740     CALL "EZISETL004" USING WS-TRIGGER-SOURCE
002750                             WS-PROCESSED-COUNT
002760                             WS-RECON-UPDATED-COUNT
002770         GIVING WS-REPORT-RC.
002780     IF WS-REPORT-RC NOT = ZERO
002790         DISPLAY "EZISETL001 - REPORT STEP RETURNED " WS-REPORT-RC
002800     END-IF.
002810 7300-EXIT.
002820     EXIT.
002830*
002840***************************************************************
002850*   8000-RELEASE-LOCK-AND-LOG -- THERE IS NO EXTERNAL LOCK     *
002860*   STORE IN THE BATCH FORM OF THIS SYSTEM (SEE REQUEST        *
002870*   SETL-0001 NOTES) SO "RELEASE" IS SIMPLY RECORDING THE      *
002880*   RESULT OF THE RUN TO SYSOUT FOR THE OPERATOR LOG.          *
002890***************************************************************
002900 8000-RELEASE-LOCK-AND-LOG.
002910     DISPLAY "EZISETL001 - RUN RECORDED AT " WS-RUN-HH "."
002920         WS-RUN-MN "." WS-RUN-SS " ON " WS-RUN-YYYY "-"
002930         WS-RUN-MM "-" WS-RUN-DD.
002940     DISPLAY "EZISETL001 - TRIGGER SOURCE = " WS-TRIGGER-SOURCE.
002950     IF WS-RUN-SKIPPED
002960         DISPLAY "EZISETL001 - PROCESSED COUNT = 0 (RUN SKIPPED)"
002970         MOVE 4 TO RETURN-CODE
002980     ELSE
002990         DISPLAY "EZISETL001 - PROCESSED COUNT = "
003000             WS-PROCESSED-COUNT
003010         DISPLAY "EZISETL001 - RECONCILIATION UPDATED = "
003020             WS-RECON-UPDATED-COUNT
003030         MOVE 0 TO RETURN-CODE
003040     END-IF.
003050     DISPLAY "EZISETL001 - IDEMPOTENCY KEY PREFIX = "
003060         WS-IDEMP-PREFIX.
003070 8000-EXIT.
003080     EXIT.
003090*
003100 9900-EXIT.
003110     STOP RUN.
003120*
003130* **************** END OF SOURCE EZISETL001 ****************
