000010***************************************************************
000020*                                                              *
000030*   COPYBOOK     : EZISETL-LOGREC                              *
000040*   DESCRIPTION  : SETTLEMENT-LOG RECORD LAYOUT.  ONE ENTRY IS *
000050*                  APPENDED TO SETTLLOG FOR EVERY SETTLEMENT   *
000060*                  ATTEMPT MADE BY THE SWEEP, WHETHER IT       *
000070*                  SUCCEEDS OR FAILS.  THIS IS THE AUDIT       *
000080*                  TRAIL -- DO NOT SUPPRESS ENTRIES.           *
000090*   COPY INTO    : EZISETL-SL002                               *
000100*                                                              *
000110*   MAINTENANCE HISTORY                                       *
000120*   ------------------------------------------------------    *
000130*   16-03-92  JRB  ORIGINAL LAYOUT LAID DOWN FOR SETL PROJECT. *
000140*   08-09-98  CAL  Y2K REVIEW -- LOG-TIMESTAMP ALREADY 4-DIGIT *
000150*                  YEAR, NO CHANGE REQUIRED.  SIGNED OFF.      *
000160*                                                              *
000170***************************************************************
000180*
000190 01  SETTLEMENT-LOG-RECORD.
000200*
000210     05  SL-LOG-ID                      PIC 9(10).
000220     05  SL-TRANSACTION-ID              PIC 9(10).
000230     05  SL-ATTEMPT-NUMBER              PIC 9(02).
000240     05  SL-RESULT                      PIC X(08).
000250         88  SL-RESULT-SETTLED                VALUE "SETTLED".
000260         88  SL-RESULT-FAILED                 VALUE "FAILED".
000270     05  SL-MESSAGE                     PIC X(30).
000280     05  SL-LOG-TIMESTAMP               PIC 9(14).
000290     05  SL-LOG-TIMESTAMP-R REDEFINES SL-LOG-TIMESTAMP.
000300         10  SL-LOG-YYYY                PIC 9(04).
000310         10  SL-LOG-MM                  PIC 9(02).
000320         10  SL-LOG-DD                  PIC 9(02).
000330         10  SL-LOG-HHMMSS              PIC 9(06).
000340*
000350     05  FILLER                         PIC X(01).
000360*
000370***************************************************************
