000010 IDENTIFICATION DIVISION.
000020*
000030 PROGRAM-ID.        EZISETL004.
000040 AUTHOR.            J R BEAUMONT.
000050 INSTALLATION.      EZI DATA SERVICES - SETTLEMENT SYSTEMS GROUP.
000060 DATE-WRITTEN.      16-03-93.
000070 DATE-COMPILED.
000080 SECURITY.          EZI INTERNAL USE ONLY.
000090*
000100***************************************************************
000110*                                                              *
000120*   PROGRAM ID   : EZISETL004                                  *
000130*   PROGRAM NAME : SETTLEMENT MONITORING AND REPORTING         *
000140*   SUMMARY      : CALLED BY EZISETL001 AS THE LAST STEP OF    *
000150*                  THE NIGHTLY RUN.  LOADS THE MERCHANT        *
000160*                  REFERENCE FILE INTO A TABLE, THEN READS     *
000170*                  TRANSOUT TO PRODUCE THE RUN SUMMARY, THE    *
000180*                  EXCEPTION-QUEUE DETAIL AND THE STATISTICS   *
000190*                  SECTION OF THE SETTLEMENT OPERATIONS        *
000200*                  REPORT.                                     *
000210*                                                              *
000220*   FILES   USED : MERCHFIL  (INPUT)                           *
000230*                  TRANSOUT  (INPUT)                           *
000240*                  RPTFILE   (OUTPUT, REPORT)                  *
000250*                                                              *
000260*   LINKAGE      : LK-TRIGGER-SOURCE    (X10, IN)              *
000270*                  LK-PROCESSED-COUNT   (S9(09) COMP, IN)      *
000280*                  LK-RECON-COUNT       (S9(09) COMP, IN)      *
000290*                                                              *
000300***************************************************************
000310*
000320*   M A I N T E N A N C E   H I S T O R Y
000330*   ----------------------------------------------------------
000340*   16-03-93  JRB  ORIGINAL VERSION.
000350*   02-11-93  JRB  ADDED RECONCILIATION-UPDATED COUNT TO THE
000360*                  RUN SUMMARY SECTION, REQUEST SETL-0014.
000370*   19-06-95  DMP  ADDED THE EXCEPTION-QUEUE DETAIL SECTION SO
000380*                  THE OPERATOR DOES NOT HAVE TO BROWSE TRANSOUT
000390*                  BY HAND, REQUEST SETL-0042.
000400*   30-01-96  DMP  MERCHANT NAME LOOKUP TABLE ADDED -- EXCEPTION
000410*                  LINES WERE SHOWING MERCHANT-ID ONLY, OPERATOR
000420*                  ASKED FOR THE NAME, REQUEST SETL-0045.
000430*   08-09-98  CAL  Y2K REVIEW -- REPORT DATE STAMP PULLS FROM
000440*                  THE 9(14) RUN TIMESTAMP, NO CHANGE REQUIRED,
000450*                  SIGNED OFF.
000460*   22-02-99  CAL  STATISTICS SECTION AVERAGE-RETRY-COUNT NOW
000470*                  ROUNDED TO TWO DECIMALS INSTEAD OF TRUNCATED,
000480*                  REQUEST SETL-0059.
000490*   14-04-01  DMP  EXCEPTION QUEUE DETAIL NOW SEQUENCES BY
000500*                  CREATED-AT ASCENDING, WAS SHOWING IN FILE
000510*                  ORDER WHICH CONFUSED THE OPERATOR, REQUEST
000520*                  SETL-0062.
000530*   11-09-02  CAL  EXCEPTION QUEUE DETAIL NOW SHOWS STATUS,
000540*                  RECON-STATUS, RETRY COUNT AND MAX RETRIES --
000550*                  AUDIT ASKED WHY THE LINE DID NOT SAY WHAT WAS
000560*                  WRONG WITH THE ITEM, REQUEST SETL-0071.
000570*                  MERCHANT-ID/MERCHANT-NAME DROPPED FROM THAT
000580*                  LINE; THE LOOKUP TABLE AND SEARCH PARAGRAPHS
000590*                  ARE NOW USED INSTEAD TO BUILD A NEW SETTLED-
000600*                  AMOUNT SUBTOTAL SECTION, ONE LINE PER MERCHANT
000610*                  PLUS A GRAND TOTAL, PER THE SAME REQUEST.
000620*   07-05-03  DMP  REPORT HEADING SHOWED THE RUN DATE ONLY --
000630*                  OPERATOR COULD NOT TELL TWO SAME-DAY RERUNS
000640*                  APART ON THE PRINTOUT.  HEADING LINE 1 NOW
000650*                  ALSO SHOWS THE RUN TIME (HHMMSS) ALONGSIDE
000660*                  THE DATE, TAKEN FROM THE SAME SYSTEM CLOCK
000670*                  READ AT START-UP, REQUEST SETL-0075.
000680*
000690 ENVIRONMENT DIVISION.
000700*
000710 CONFIGURATION SECTION.
000720*
000730 SOURCE-COMPUTER.   VAX-8650.
000740 OBJECT-COMPUTER.   VAX-8650.
000750 SPECIAL-NAMES.
000760     C01 IS TOP-OF-FORM
000770     UPSI-0 IS SETL-TRACE-SW
000780     CLASS TRIGGER-SOURCE-CLASS IS "A" THRU "Z".
000790*
000800 INPUT-OUTPUT SECTION.
000810*
000820 FILE-CONTROL.
000830     SELECT MERCHFIL  ASSIGN TO "MERCHFIL"
000840                      FILE STATUS IS WS-MERCHFIL-STATUS.
000850     SELECT TRANSOUT  ASSIGN TO "TRANSOUT"
000860                      FILE STATUS IS WS-TRANSOUT-STATUS.
000870     SELECT RPTFILE   ASSIGN TO "RPTFILE"
000880                      FILE STATUS IS WS-RPTFILE-STATUS.
000890*
000900 DATA DIVISION.
000910*
000920 FILE SECTION.
000930*
000940 FD  MERCHFIL
000950     LABEL RECORDS ARE STANDARD
000960     RECORD CONTAINS 81 CHARACTERS.
000970     COPY EZISETL-MERREC.
000980*
000990 FD  TRANSOUT
001000     LABEL RECORDS ARE STANDARD
001010     RECORD CONTAINS 160 CHARACTERS.
001020     COPY EZISETL-TRANREC.
001030*
001040 FD  RPTFILE
001050     LABEL RECORDS ARE STANDARD
001060     RECORD CONTAINS 132 CHARACTERS.
001070 01  RPT-PRINT-LINE                     PIC X(132).
001080*
001090 WORKING-STORAGE SECTION.
001100*
001110 01  WS-FILE-STATUSES.
001120     05  WS-MERCHFIL-STATUS             PIC X(02).
001130         88  WS-MERCHFIL-OK                  VALUE "00".
001140         88  WS-MERCHFIL-EOF                  VALUE "10".
001150     05  WS-TRANSOUT-STATUS             PIC X(02).
001160         88  WS-TRANSOUT-OK                  VALUE "00".
001170         88  WS-TRANSOUT-EOF                  VALUE "10".
001180     05  WS-RPTFILE-STATUS              PIC X(02).
001190         88  WS-RPTFILE-OK                    VALUE "00".
001200*
001210 01  WS-SWITCHES.
001220     05  WS-MERCHFIL-EOF-SW             PIC X(01) VALUE "N".
001230         88  WS-MERCHFIL-DONE                VALUE "Y".
001240     05  WS-TRANSOUT-EOF-SW             PIC X(01) VALUE "N".
001250         88  WS-TRANSOUT-DONE                VALUE "Y".
001260*
001270*    ------------ MERCHANT NAME LOOKUP TABLE -----------------
001280 01  WS-MERCHANT-TABLE.
001290     05  WS-MERCHANT-ENTRY  OCCURS 500 TIMES
001300                            INDEXED BY WS-MERCH-IDX.
001310         10  WS-MT-MERCHANT-ID          PIC 9(06).
001320         10  WS-MT-MERCHANT-NAME        PIC X(30).
001330         10  WS-MT-SETTLED-TOTAL        PIC S9(11)V99 VALUE 0.
001340 01  WS-MERCHANT-COUNT                  PIC S9(05) COMP VALUE 0.
001350 77  WS-MERCHANT-SEARCH-ID              PIC 9(06).
001360 77  WS-MERCHANT-SEARCH-IDX             PIC S9(05) COMP VALUE 0.
001370 77  WS-MERCHANT-FOUND-SW               PIC X(01) VALUE "N".
001380     88  WS-MERCHANT-FOUND                  VALUE "Y".
001390 01  WS-GRAND-TOTAL-SETTLED             PIC S9(11)V99 VALUE 0.
001400*
001410*    ------------ EXCEPTION QUEUE WORK TABLE (FOR SORT) -------
001420 01  WS-EXCEPTION-TABLE.
001430     05  WS-EXCEPTION-ENTRY OCCURS 2000 TIMES
001440                            INDEXED BY WS-EXC-IDX.
001450         10  WS-EX-TRANSACTION-ID       PIC 9(10).
001460         10  WS-EX-AMOUNT               PIC S9(11)V99.
001470         10  WS-EX-STATUS               PIC X(10).
001480         10  WS-EX-RECON-STATUS         PIC X(16).
001490         10  WS-EX-RETRY-COUNT          PIC 9(02).
001500         10  WS-EX-MAX-RETRIES          PIC 9(02).
001510         10  WS-EX-REASON               PIC X(50).
001520         10  WS-EX-CREATED-AT           PIC 9(14).
001530 01  WS-EXCEPTION-COUNT                 PIC S9(05) COMP VALUE 0.
001540*
001550*    ------------ STATISTICS ACCUMULATORS ---------------------
001560 01  WS-STATISTICS.
001570     05  WS-TOTAL-COUNT                 PIC S9(09) COMP VALUE 0.
001580     05  WS-CAPTURED-COUNT              PIC S9(09) COMP VALUE 0.
001590     05  WS-PROCESSING-COUNT            PIC S9(09) COMP VALUE 0.
001600     05  WS-SETTLED-COUNT               PIC S9(09) COMP VALUE 0.
001610     05  WS-FAILED-COUNT                PIC S9(09) COMP VALUE 0.
001620     05  WS-RETRY-TOTAL                 PIC S9(09) COMP VALUE 0.
001630     05  WS-AVERAGE-RETRY               PIC S9(05)V99 VALUE 0.
001640     05  FILLER                         PIC X(01).
001650*
001660 01  WS-REPORT-COUNTERS.
001670     05  WS-LINE-COUNT                  PIC S9(03) COMP VALUE 0.
001680     05  WS-PAGE-COUNT                  PIC S9(03) COMP VALUE 0.
001690     05  FILLER                         PIC X(01).
001700*
001710 01  WS-SYS-DATE-TIME.
001720     05  WS-SYS-DATE.
001730         10  WS-SYS-YY                  PIC 9(02).
001740         10  WS-SYS-MM                  PIC 9(02).
001750         10  WS-SYS-DD                  PIC 9(02).
001760     05  WS-SYS-TIME.
001770         10  WS-SYS-HH                  PIC 9(02).
001780         10  WS-SYS-MN                  PIC 9(02).
001790         10  WS-SYS-SS                  PIC 9(02).
001800         10  WS-SYS-HS                  PIC 9(02).
001810     05  WS-SYS-HHMMSS REDEFINES WS-SYS-TIME.
001820         10  WS-SYS-HHMMSS-6            PIC 9(06).
001830         10  FILLER                     PIC 9(02).
001840     05  WS-CENTURY                     PIC 9(02).
001850     05  FILLER                         PIC X(01).
001860*
001870 01  WS-REPORT-DATE.
001880     05  WS-RPT-YYYY                    PIC 9(04).
001890     05  WS-RPT-MM                      PIC 9(02).
001900     05  WS-RPT-DD                      PIC 9(02).
001910 01  WS-REPORT-DATE-NUM REDEFINES WS-REPORT-DATE
001920                                    PIC 9(08).
001930*
001940 01  WS-MISC-FIELDS.
001950     05  WS-SWAP-ENTRY                  PIC X(117).
001960     05  WS-HOLD-REASON                 PIC X(50).
001970     05  FILLER                         PIC X(01).
001980*
001990***************************************************************
002000*   REPORT HEADING AND DETAIL LINES.                           *
002010***************************************************************
002020 01  WS-HEADING-LINE-1.
002030     05  FILLER                         PIC X(30)
002040                                        VALUE "EZI DATA SERVICES".
002050     05  FILLER                         PIC X(42)
002060         VALUE "SETTLEMENT OPERATIONS REPORT - EZISETL004".
002070     05  FILLER                         PIC X(10) VALUE "DATE ".
002080     05  HL1-RPT-DATE                   PIC 9(08).
002090     05  FILLER                         PIC X(05) VALUE "TIME ".
002100     05  HL1-RPT-TIME                   PIC 9(06).
002110     05  FILLER                         PIC X(09).
002120     05  FILLER                         PIC X(10) VALUE "PAGE ".
002130     05  HL1-PAGE                       PIC ZZ9.
002140     05  FILLER                         PIC X(09).
002150*
002160 01  WS-HEADING-LINE-2.
002170     05  FILLER                         PIC X(20)
002180                                        VALUE "TRIGGER SOURCE: ".
002190     05  HL2-TRIGGER-SOURCE             PIC X(10).
002200     05  FILLER                         PIC X(102).
002210*
002220 01  WS-SUMMARY-LINE.
002230     05  SL-LABEL                       PIC X(40).
002240     05  SL-VALUE                       PIC ZZZ,ZZZ,ZZ9.
002250     05  FILLER                         PIC X(83).
002260*
002270 01  WS-SECTION-HEADER-LINE.
002280     05  SH-TEXT                        PIC X(60).
002290     05  FILLER                         PIC X(72).
002300*
002310 01  WS-EXCEPTION-DETAIL-LINE.
002320     05  ED-TRANSACTION-ID              PIC 9(10).
002330     05  FILLER                         PIC X(01) VALUE SPACES.
002340     05  ED-AMOUNT                      PIC ZZZ,ZZZ,ZZ9.99-.
002350     05  FILLER                         PIC X(01) VALUE SPACES.
002360     05  ED-STATUS                      PIC X(10).
002370     05  FILLER                         PIC X(01) VALUE SPACES.
002380     05  ED-RECON-STATUS                PIC X(16).
002390     05  FILLER                         PIC X(01) VALUE SPACES.
002400     05  ED-RETRY-COUNT                 PIC Z9.
002410     05  FILLER                         PIC X(01) VALUE SPACES.
002420     05  ED-MAX-RETRIES                 PIC Z9.
002430     05  FILLER                         PIC X(01) VALUE SPACES.
002440     05  ED-REASON                      PIC X(50).
002450     05  FILLER                         PIC X(01) VALUE SPACES.
002460     05  ED-CREATED-AT                  PIC 9(14).
002470*
002480 01  WS-MERCHANT-SUBTOTAL-LINE.
002490     05  MS-MERCHANT-NAME               PIC X(30).
002500     05  FILLER                         PIC X(02) VALUE SPACES.
002510     05  MS-AMOUNT                      PIC ZZZ,ZZZ,ZZ9.99-.
002520     05  FILLER                         PIC X(85).
002530*
002540 01  WS-TRAILER-LINE.
002550     05  TL-TEXT                        PIC X(50).
002560     05  TL-VALUE                       PIC ZZZ,ZZZ,ZZ9.
002570     05  TL-AMOUNT                      PIC ZZZ,ZZZ,ZZ9.99-.
002580     05  FILLER                         PIC X(58).
002590*
002600 01  WS-AVERAGE-RETRY-EDIT              PIC Z9.99.
002610*
002620 LINKAGE SECTION.
002630*
002640 01  LK-TRIGGER-SOURCE                  PIC X(10).
002650 01  LK-PROCESSED-COUNT                 PIC S9(09) COMP.
002660 01  LK-RECON-COUNT                     PIC S9(09) COMP.
002670*
002680 PROCEDURE DIVISION USING LK-TRIGGER-SOURCE
002690                          LK-PROCESSED-COUNT
002700                          LK-RECON-COUNT.
002710*
002720 MAIN-PARA.
002730     PERFORM 1000-INITIALISATION THRU 1000-EXIT.
002740*
002750     PERFORM 2000-LOAD-MERCHANT-TABLE THRU 2000-EXIT.
002760*
002770     PERFORM 3000-READ-TRANSOUT THRU 3000-EXIT.
002780     PERFORM 4000-ACCUMULATE-RECORD THRU 4000-EXIT
002790         UNTIL WS-TRANSOUT-DONE.
002800*
002810     PERFORM 5000-SORT-EXCEPTION-TABLE THRU 5000-EXIT.
002820*
002830     PERFORM 6000-PRINT-REPORT THRU 6000-EXIT.
002840*
002850     PERFORM 8000-FINALISATION THRU 8000-EXIT.
002860*
002870     GO TO 9900-EXIT.
002880*
002890***************************************************************
002900*   1000-INITIALISATION                                       *
002910***************************************************************
002920 1000-INITIALISATION.
002930     ACCEPT WS-SYS-DATE FROM DATE.
002940     ACCEPT WS-SYS-TIME FROM TIME.
002950     IF WS-SYS-YY < 50
002960         MOVE 20 TO WS-CENTURY
002970     ELSE
002980         MOVE 19 TO WS-CENTURY
002990     END-IF.
003000     COMPUTE WS-RPT-YYYY = (WS-CENTURY * 100) + WS-SYS-YY.
003010     MOVE WS-SYS-MM TO WS-RPT-MM.
003020     MOVE WS-SYS-DD TO WS-RPT-DD.
003030     OPEN INPUT  MERCHFIL.
003040     OPEN INPUT  TRANSOUT.
003050     OPEN OUTPUT RPTFILE.
003060 1000-EXIT.
003070     EXIT.
003080*
003090***************************************************************
003100*   2000-LOAD-MERCHANT-TABLE -- LOADS MERCHFIL INTO WORKING    *
003110*   STORAGE FOR NAME LOOKUP ON THE EXCEPTION DETAIL (REQUEST   *
003120*   SETL-0045).                                                *
003130***************************************************************
003140 2000-LOAD-MERCHANT-TABLE.
003150     PERFORM 2100-READ-MERCHANT THRU 2100-EXIT.
003160     PERFORM 2150-STORE-MERCHANT-ENTRY THRU 2150-EXIT
003170         UNTIL WS-MERCHFIL-DONE.
003180 2000-EXIT.
003190     EXIT.
003200*
003210 2100-READ-MERCHANT.
003220     READ MERCHFIL
003230         AT END
003240             MOVE "Y" TO WS-MERCHFIL-EOF-SW
003250     END-READ.
003260 2100-EXIT.
003270     EXIT.
003280*
003290 2150-STORE-MERCHANT-ENTRY.
003300     ADD 1 TO WS-MERCHANT-COUNT.
003310     MOVE MR-MERCHANT-ID
003320         TO WS-MT-MERCHANT-ID (WS-MERCHANT-COUNT).
003330     MOVE MR-MERCHANT-NAME
003340         TO WS-MT-MERCHANT-NAME (WS-MERCHANT-COUNT).
003350     PERFORM 2100-READ-MERCHANT THRU 2100-EXIT.
003360 2150-EXIT.
003370     EXIT.
003380*
003390***************************************************************
003400*   3000-READ-TRANSOUT -- SEQUENTIAL READ OF TRANSOUT.         *
003410***************************************************************
003420 3000-READ-TRANSOUT.
003430     READ TRANSOUT
003440         AT END
003450             MOVE "Y" TO WS-TRANSOUT-EOF-SW
003460     END-READ.
003470 3000-EXIT.
003480     EXIT.
003490*
003500***************************************************************
003510*   4000-ACCUMULATE-RECORD -- ONE TRANSOUT RECORD INTO THE      *
003520*   STATISTICS COUNTERS AND, IF IT IS QUEUED AS AN EXCEPTION,   *
003530*   INTO THE EXCEPTION WORK TABLE FOR LATER PRINTING.           *
003540***************************************************************
003550 4000-ACCUMULATE-RECORD.
003560     ADD 1 TO WS-TOTAL-COUNT.
003570     ADD TR-RETRY-COUNT TO WS-RETRY-TOTAL.
003580     EVALUATE TRUE
003590         WHEN TR-STAT-CAPTURED
003600             ADD 1 TO WS-CAPTURED-COUNT
003610         WHEN TR-STAT-PROCESSING
003620             ADD 1 TO WS-PROCESSING-COUNT
003630         WHEN TR-STAT-SETTLED
003640             ADD 1 TO WS-SETTLED-COUNT
003650             MOVE TR-MERCHANT-ID TO WS-MERCHANT-SEARCH-ID
003660             PERFORM 6250-LOOKUP-MERCHANT-NAME THRU 6250-EXIT
003670             IF WS-MERCHANT-FOUND
003680                 ADD TR-AMOUNT TO
003690                     WS-MT-SETTLED-TOTAL (WS-MERCHANT-SEARCH-IDX)
003700             END-IF
003710         WHEN TR-STAT-FAILED
003720             ADD 1 TO WS-FAILED-COUNT
003730     END-EVALUATE.
003740     IF TR-RECON-EXCEPTION
003750        AND WS-EXCEPTION-COUNT < 2000
003760         ADD 1 TO WS-EXCEPTION-COUNT
003770         MOVE TR-TRANSACTION-ID
003780             TO WS-EX-TRANSACTION-ID (WS-EXCEPTION-COUNT)
003790         MOVE TR-AMOUNT
003800             TO WS-EX-AMOUNT (WS-EXCEPTION-COUNT)
003810         MOVE TR-STATUS
003820             TO WS-EX-STATUS (WS-EXCEPTION-COUNT)
003830         MOVE TR-RECON-STATUS
003840             TO WS-EX-RECON-STATUS (WS-EXCEPTION-COUNT)
003850         MOVE TR-RETRY-COUNT
003860             TO WS-EX-RETRY-COUNT (WS-EXCEPTION-COUNT)
003870         MOVE TR-MAX-RETRIES
003880             TO WS-EX-MAX-RETRIES (WS-EXCEPTION-COUNT)
003890         MOVE TR-CREATED-AT
003900             TO WS-EX-CREATED-AT (WS-EXCEPTION-COUNT)
003910         MOVE TR-EXCEPTION-REASON
003920             TO WS-EX-REASON (WS-EXCEPTION-COUNT)
003930     END-IF.
003940     PERFORM 3000-READ-TRANSOUT THRU 3000-EXIT.
003950 4000-EXIT.
003960     EXIT.
003970*
003980***************************************************************
003990*   5000-SORT-EXCEPTION-TABLE -- SIMPLE BUBBLE SORT OF THE      *
004000*   EXCEPTION WORK TABLE INTO ASCENDING CREATED-AT ORDER        *
004010*   (REQUEST SETL-0062).  THE QUEUE IS SMALL ENOUGH THAT AN     *
004020*   EXTERNAL SORT STEP IS NOT WARRANTED.                        *
004030***************************************************************
004040 5000-SORT-EXCEPTION-TABLE.
004050     IF WS-EXCEPTION-COUNT < 2
004060         GO TO 5000-EXIT
004070     END-IF.
004080     PERFORM 5100-SORT-INNER-PASS THRU 5100-EXIT
004090         VARYING WS-EXC-IDX FROM 1 BY 1
004100         UNTIL WS-EXC-IDX > WS-EXCEPTION-COUNT - 1.
004110 5000-EXIT.
004120     EXIT.
004130*
004140 5100-SORT-INNER-PASS.
004150     PERFORM 5150-COMPARE-AND-SWAP THRU 5150-EXIT
004160         VARYING WS-MERCH-IDX FROM 1 BY 1
004170         UNTIL WS-MERCH-IDX > WS-EXCEPTION-COUNT - WS-EXC-IDX.
004180 5100-EXIT.
004190     EXIT.
004200*
004210 5150-COMPARE-AND-SWAP.
004220     IF WS-EX-CREATED-AT (WS-MERCH-IDX) >
004230         WS-EX-CREATED-AT (WS-MERCH-IDX + 1)
004240         MOVE WS-EXCEPTION-ENTRY (WS-MERCH-IDX)
004250             TO WS-SWAP-ENTRY
004260         MOVE WS-EXCEPTION-ENTRY (WS-MERCH-IDX + 1)
004270             TO WS-EXCEPTION-ENTRY (WS-MERCH-IDX)
004280         MOVE WS-SWAP-ENTRY
004290             TO WS-EXCEPTION-ENTRY (WS-MERCH-IDX + 1)
004300     END-IF.
004310 5150-EXIT.
004320     EXIT.
004330*
004340***************************************************************
004350*   6000-PRINT-REPORT -- ASSEMBLES THE FOUR SECTIONS OF THE     *
004360*   SETTLEMENT OPERATIONS REPORT.                               *
004370***************************************************************
004380 6000-PRINT-REPORT.
004390     PERFORM 6100-PRINT-HEADINGS THRU 6100-EXIT.
004400*
004410     MOVE "RUN SUMMARY" TO SH-TEXT.
004420     PERFORM 6900-WRITE-SECTION-HEADER THRU 6900-EXIT.
004430     MOVE "TRANSACTIONS PROCESSED BY SWEEP" TO SL-LABEL.
004440     MOVE LK-PROCESSED-COUNT TO SL-VALUE.
004450     PERFORM 6910-WRITE-SUMMARY-LINE THRU 6910-EXIT.
004460     MOVE "RECORDS UPDATED BY RECONCILIATION" TO SL-LABEL.
004470     MOVE LK-RECON-COUNT TO SL-VALUE.
004480     PERFORM 6910-WRITE-SUMMARY-LINE THRU 6910-EXIT.
004490*
004500     MOVE "EXCEPTION QUEUE DETAIL" TO SH-TEXT.
004510     PERFORM 6900-WRITE-SECTION-HEADER THRU 6900-EXIT.
004520     PERFORM 6200-PRINT-EXCEPTION-DETAIL THRU 6200-EXIT
004530         VARYING WS-EXC-IDX FROM 1 BY 1
004540         UNTIL WS-EXC-IDX > WS-EXCEPTION-COUNT.
004550     MOVE SPACES TO WS-TRAILER-LINE.
004560     MOVE "TOTAL EXCEPTION QUEUE ENTRIES" TO TL-TEXT.
004570     MOVE WS-EXCEPTION-COUNT TO TL-VALUE.
004580     PERFORM 6920-WRITE-TRAILER-LINE THRU 6920-EXIT.
004590*
004600     MOVE "STATISTICS SUMMARY" TO SH-TEXT.
004610     PERFORM 6900-WRITE-SECTION-HEADER THRU 6900-EXIT.
004620     PERFORM 6300-PRINT-STATISTICS THRU 6300-EXIT.
004630*
004640     MOVE "MERCHANT SETTLEMENT SUBTOTALS" TO SH-TEXT.
004650     PERFORM 6900-WRITE-SECTION-HEADER THRU 6900-EXIT.
004660     PERFORM 6400-PRINT-MERCHANT-SUBTOTALS THRU 6400-EXIT.
004670 6000-EXIT.
004680     EXIT.
004690*
004700 6100-PRINT-HEADINGS.
004710     ADD 1 TO WS-PAGE-COUNT.
004720     MOVE WS-REPORT-DATE-NUM TO HL1-RPT-DATE.
004730     MOVE WS-SYS-HHMMSS-6 TO HL1-RPT-TIME.
004740     MOVE WS-PAGE-COUNT TO HL1-PAGE.
004750     WRITE RPT-PRINT-LINE FROM WS-HEADING-LINE-1
004760         AFTER ADVANCING PAGE.
004770     MOVE SPACES TO WS-HEADING-LINE-2.
004780     MOVE LK-TRIGGER-SOURCE TO HL2-TRIGGER-SOURCE.
004790     WRITE RPT-PRINT-LINE FROM WS-HEADING-LINE-2
004800         AFTER ADVANCING 1 LINE.
004810     MOVE SPACES TO RPT-PRINT-LINE.
004820     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE.
004830 6100-EXIT.
004840     EXIT.
004850*
004860 6200-PRINT-EXCEPTION-DETAIL.
004870     MOVE SPACES TO WS-EXCEPTION-DETAIL-LINE.
004880     MOVE WS-EX-TRANSACTION-ID (WS-EXC-IDX) TO ED-TRANSACTION-ID.
004890     MOVE WS-EX-AMOUNT (WS-EXC-IDX) TO ED-AMOUNT.
004900     MOVE WS-EX-STATUS (WS-EXC-IDX) TO ED-STATUS.
004910     MOVE WS-EX-RECON-STATUS (WS-EXC-IDX) TO ED-RECON-STATUS.
004920     MOVE WS-EX-RETRY-COUNT (WS-EXC-IDX) TO ED-RETRY-COUNT.
004930     MOVE WS-EX-MAX-RETRIES (WS-EXC-IDX) TO ED-MAX-RETRIES.
004940     MOVE WS-EX-REASON (WS-EXC-IDX) TO ED-REASON.
004950     MOVE WS-EX-CREATED-AT (WS-EXC-IDX) TO ED-CREATED-AT.
004960     WRITE RPT-PRINT-LINE FROM WS-EXCEPTION-DETAIL-LINE
004970         AFTER ADVANCING 1 LINE.
004980 6200-EXIT.
004990     EXIT.
005000*
005010***************************************************************
005020*   6250-LOOKUP-MERCHANT-NAME -- LOCATES WS-MERCHANT-SEARCH-ID *
005030*   IN THE MERCHANT TABLE.  USED BY THE SETTLED-AMOUNT         *
005040*   SUBTOTAL ACCUMULATION IN 4000-ACCUMULATE-RECORD (REQUEST   *
005050*   SETL-0045, REPURPOSED SETL-0062).                          *
005060***************************************************************
005070 6250-LOOKUP-MERCHANT-NAME.
005080     MOVE "N" TO WS-MERCHANT-FOUND-SW.
005090     PERFORM 6260-COMPARE-MERCHANT THRU 6260-EXIT
005100         VARYING WS-MERCHANT-SEARCH-IDX FROM 1 BY 1
005110         UNTIL WS-MERCHANT-SEARCH-IDX > WS-MERCHANT-COUNT
005120             OR WS-MERCHANT-FOUND.
005130 6250-EXIT.
005140     EXIT.
005150*
005160 6260-COMPARE-MERCHANT.
005170     IF WS-MT-MERCHANT-ID (WS-MERCHANT-SEARCH-IDX) =
005180         WS-MERCHANT-SEARCH-ID
005190         SET WS-MERCHANT-FOUND TO TRUE
005200     END-IF.
005210 6260-EXIT.
005220     EXIT.
005230*
005240***************************************************************
005250*   6300-PRINT-STATISTICS -- AVERAGE-RETRY-COUNT ROUNDED TO     *
005260*   TWO DECIMALS, ZERO WHEN NO TRANSACTIONS WERE READ           *
005270*   (REQUEST SETL-0059).                                        *
005280***************************************************************
005290 6300-PRINT-STATISTICS.
005300     IF WS-TOTAL-COUNT = ZERO
005310         MOVE 0 TO WS-AVERAGE-RETRY
005320     ELSE
005330         COMPUTE WS-AVERAGE-RETRY ROUNDED =
005340             WS-RETRY-TOTAL / WS-TOTAL-COUNT
005350     END-IF.
005360     MOVE "TOTAL TRANSACTIONS" TO SL-LABEL.
005370     MOVE WS-TOTAL-COUNT TO SL-VALUE.
005380     PERFORM 6910-WRITE-SUMMARY-LINE THRU 6910-EXIT.
005390     MOVE "CAPTURED" TO SL-LABEL.
005400     MOVE WS-CAPTURED-COUNT TO SL-VALUE.
005410     PERFORM 6910-WRITE-SUMMARY-LINE THRU 6910-EXIT.
005420     MOVE "PROCESSING" TO SL-LABEL.
005430     MOVE WS-PROCESSING-COUNT TO SL-VALUE.
005440     PERFORM 6910-WRITE-SUMMARY-LINE THRU 6910-EXIT.
005450     MOVE "SETTLED" TO SL-LABEL.
005460     MOVE WS-SETTLED-COUNT TO SL-VALUE.
005470     PERFORM 6910-WRITE-SUMMARY-LINE THRU 6910-EXIT.
005480     MOVE "FAILED" TO SL-LABEL.
005490     MOVE WS-FAILED-COUNT TO SL-VALUE.
005500     PERFORM 6910-WRITE-SUMMARY-LINE THRU 6910-EXIT.
005510     MOVE WS-AVERAGE-RETRY TO WS-AVERAGE-RETRY-EDIT.
005520     MOVE SPACES TO RPT-PRINT-LINE.
005530     STRING "AVERAGE RETRY COUNT" DELIMITED BY SIZE
005540         WS-AVERAGE-RETRY-EDIT DELIMITED BY SIZE
005550         INTO RPT-PRINT-LINE.
005560     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE.
005570 6300-EXIT.
005580     EXIT.
005590*
005600***************************************************************
005610*   6400-PRINT-MERCHANT-SUBTOTALS -- OPTIONAL PER-MERCHANT     *
005620*   SUBTOTAL OF SETTLED AMOUNT, WITH A GRAND TOTAL TRAILER.    *
005630*   MERCHANTS WITH NO SETTLED ACTIVITY THIS RUN STILL PRINT    *
005640*   WITH A ZERO SUBTOTAL SO THE LIST TIES BACK TO MERCHFIL.    *
005650***************************************************************
005660 6400-PRINT-MERCHANT-SUBTOTALS.
005670     MOVE 0 TO WS-GRAND-TOTAL-SETTLED.
005680     IF WS-MERCHANT-COUNT = ZERO
005690         GO TO 6400-EXIT
005700     END-IF.
005710     PERFORM 6410-PRINT-ONE-SUBTOTAL THRU 6410-EXIT
005720         VARYING WS-MERCH-IDX FROM 1 BY 1
005730         UNTIL WS-MERCH-IDX > WS-MERCHANT-COUNT.
005740     MOVE SPACES TO WS-TRAILER-LINE.
005750     MOVE "GRAND TOTAL SETTLED, ALL MERCHANTS" TO TL-TEXT.
005760     MOVE WS-GRAND-TOTAL-SETTLED TO TL-AMOUNT.
005770     PERFORM 6920-WRITE-TRAILER-LINE THRU 6920-EXIT.
005780 6400-EXIT.
005790     EXIT.
005800*
005810 6410-PRINT-ONE-SUBTOTAL.
005820     MOVE SPACES TO WS-MERCHANT-SUBTOTAL-LINE.
005830     MOVE WS-MT-MERCHANT-NAME (WS-MERCH-IDX) TO MS-MERCHANT-NAME.
005840     MOVE WS-MT-SETTLED-TOTAL (WS-MERCH-IDX) TO MS-AMOUNT.
005850     WRITE RPT-PRINT-LINE FROM WS-MERCHANT-SUBTOTAL-LINE
005860         AFTER ADVANCING 1 LINE.
005870     ADD WS-MT-SETTLED-TOTAL (WS-MERCH-IDX)
005880         TO WS-GRAND-TOTAL-SETTLED.
005890 6410-EXIT.
005900     EXIT.
005910*
005920 6900-WRITE-SECTION-HEADER.
005930     WRITE RPT-PRINT-LINE FROM WS-SECTION-HEADER-LINE
005940         AFTER ADVANCING 2 LINES.
005950 6900-EXIT.
005960     EXIT.
005970*
005980 6910-WRITE-SUMMARY-LINE.
005990     WRITE RPT-PRINT-LINE FROM WS-SUMMARY-LINE
006000         AFTER ADVANCING 1 LINE.
006010 6910-EXIT.
006020     EXIT.
006030*
006040 6920-WRITE-TRAILER-LINE.
006050     WRITE RPT-PRINT-LINE FROM WS-TRAILER-LINE
006060         AFTER ADVANCING 2 LINES.
006070 6920-EXIT.
006080     EXIT.
006090*
006100 8000-FINALISATION.
006110     CLOSE MERCHFIL.
006120     CLOSE TRANSOUT.
006130     CLOSE RPTFILE.
006140     DISPLAY "EZISETL004 - REPORT COMPLETE - "
006150         WS-TOTAL-COUNT " TRANSACTIONS, "
006160         WS-EXCEPTION-COUNT " EXCEPTIONS".
006170     MOVE 0 TO RETURN-CODE.
006180 8000-EXIT.
006190     EXIT.
006200*
006210 9900-EXIT.
006220     GOBACK.
006230*
006240* **************** END OF SOURCE EZISETL004 ****************
