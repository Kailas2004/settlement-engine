000010 IDENTIFICATION DIVISION.
000020*
000030 PROGRAM-ID.        EZISETL002.
000040 AUTHOR.            J R BEAUMONT.
000050 INSTALLATION.      EZI DATA SERVICES - SETTLEMENT SYSTEMS GROUP.
000060 DATE-WRITTEN.      16-03-93.
000070 DATE-COMPILED.
000080 SECURITY.          EZI INTERNAL USE ONLY.
000090*
000100***************************************************************
000110*                                                              *
000120*   PROGRAM ID   : EZISETL002                                  *
000130*   PROGRAM NAME : SETTLEMENT SWEEP                            *
000140*   SUMMARY      : CALLED BY EZISETL001.  READS THE TRANSACTION*
000150*                  MASTER (TRANSIN) IN STORED ORDER.  EVERY    *
000160*                  RECORD FOUND WITH STATUS CAPTURED IS        *
000170*                  CLAIMED (SET TO PROCESSING), A SETTLEMENT    *
000180*                  ATTEMPT IS MADE AGAINST THE CONFIGURED       *
000190*                  OUTCOME MODE, AND THE RECORD IS MARKED      *
000200*                  SETTLED OR RETURNED TO CAPTURED/FAILED.     *
000210*                  EVERY RECORD (CHANGED OR NOT) IS WRITTEN TO *
000220*                  TRANSOUT.  ONE SETTLLOG ENTRY IS WRITTEN    *
000230*                  PER ATTEMPT MADE, SUCCESS OR FAILURE --     *
000240*                  THIS IS THE SHOP'S AUDIT TRAIL FOR THE      *
000250*                  SETTLEMENT NETWORK, DO NOT SUPPRESS IT.     *
000260*                                                              *
000270*   FILES   USED : TRANSIN   (INPUT)                           *
000280*                  TRANSOUT  (OUTPUT)                          *
000290*                  SETTLLOG  (OUTPUT)                          *
000300*                                                              *
000310*   LINKAGE      : LK-OUTCOME-MODE    (X14, IN)                *
000320*                  LK-SEED-PARM       (9(09), IN)              *
000330*                  LK-PROCESSED-COUNT (S9(09) COMP, OUT)       *
000340*                                                              *
000350***************************************************************
000360*
000370*   M A I N T E N A N C E   H I S T O R Y
000380*   ----------------------------------------------------------
000390*   16-03-93  JRB  ORIGINAL VERSION.
000400*   04-07-93  JRB  CORRECTED THE RETRY CEILING TEST -- WAS
000410*                  TESTING GREATER THAN INSTEAD OF GREATER THAN
000420*                  OR EQUAL, LETTING A TRANSACTION ATTEMPT ONE
000430*                  MORE TIME THAN MAX-RETRIES, REQUEST SETL-0007.
000440*   21-09-93  JRB  RANDOM OUTCOME MODE ADDED (GENERATOR IN
000450*                  4550-NEXT-RANDOM) FOR SOAK TESTING THE
000460*                  RECONCILIATION PASS, REQUEST SETL-0012.
000470*   30-01-94  DMP  ADDED ALWAYS_SUCCESS AND ALWAYS_FAIL MODES SO
000480*                  THE OVERNIGHT RUN CAN BE RE-DRIVEN AGAINST A
000490*                  KNOWN OUTCOME WHEN THE NETWORK IS DOWN,
000500*                  REQUEST SETL-0018.
000510*   08-09-98  CAL  Y2K REVIEW OF 1250-STAMP-NOW CENTURY
000520*                  WINDOWING -- WINDOW BOUNDARY SET AT YY LESS
000530*                  THAN 50, SIGNED OFF.
000540*   22-02-99  CAL  BLANK OUTCOME MODE NOW DEFAULTS TO RANDOM
000550*                  RATHER THAN ABENDING, MATCHES THE ONLINE
000560*                  SYSTEM'S DEFAULT, REQUEST SETL-0057.
000570*   14-04-01  DMP  ATTEMPT-NUMBER IS NOW CAPTURED BEFORE THE
000580*                  RETRY COUNT IS INCREMENTED -- LOG WAS ONE
000590*                  ATTEMPT NUMBER HIGH ON EVERY FAILURE,
000600*                  REQUEST SETL-0063.
000610*                                                              *
000620*
000630 ENVIRONMENT DIVISION.
000640*
000650 CONFIGURATION SECTION.
000660*
000670 SOURCE-COMPUTER.   VAX-8650.
000680 OBJECT-COMPUTER.   VAX-8650.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM
000710     UPSI-0 IS SETL-TRACE-SW
000720     CLASS OUTCOME-MODE-CLASS IS "A" THRU "Z".
000730*
000740 INPUT-OUTPUT SECTION.
000750*
000760 FILE-CONTROL.
000770     SELECT TRANSIN   ASSIGN TO "TRANSIN"
000780                      FILE STATUS IS WS-TRANSIN-STATUS.
000790     SELECT TRANSOUT  ASSIGN TO "TRANSOUT"
000800                      FILE STATUS IS WS-TRANSOUT-STATUS.
000810     SELECT SETTLLOG  ASSIGN TO "SETTLLOG"
000820                      FILE STATUS IS WS-SETTLLOG-STATUS.
000830*
000840 DATA DIVISION.
000850*
000860 FILE SECTION.
000870*
000880 FD  TRANSIN
000890     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 160 CHARACTERS.
000910     COPY EZISETL-TRANREC REPLACING TRANSACTION-RECORD
000920         BY TRANSIN-RECORD.
000930*
000940 FD  TRANSOUT
000950     LABEL RECORDS ARE STANDARD
000960     RECORD CONTAINS 160 CHARACTERS.
000970     COPY EZISETL-TRANREC REPLACING TRANSACTION-RECORD
000980         BY TRANSOUT-RECORD.
000990*
001000 FD  SETTLLOG
001010     LABEL RECORDS ARE STANDARD
001020     RECORD CONTAINS 75 CHARACTERS.
001030     COPY EZISETL-LOGREC REPLACING SETTLEMENT-LOG-RECORD
001040         BY SETTLLOG-RECORD.
001050*
001060 WORKING-STORAGE SECTION.
001070*
001080 01  WS-FILE-STATUSES.
001090     05  WS-TRANSIN-STATUS              PIC X(02).
001100         88  WS-TRANSIN-OK                  VALUE "00".
001110         88  WS-TRANSIN-EOF                 VALUE "10".
001120     05  WS-TRANSOUT-STATUS             PIC X(02).
001130         88  WS-TRANSOUT-OK                 VALUE "00".
001140     05  WS-SETTLLOG-STATUS             PIC X(02).
001150         88  WS-SETTLLOG-OK                 VALUE "00".
001160     05  FILLER                         PIC X(01).
001170*
001180 77  WS-EOF-SWITCH                      PIC X(01) VALUE "N".
001190     88  WS-EOF                             VALUE "Y".
001200*
001210 01  WS-COUNTERS.
001220     05  WS-PROCESSED-COUNT             PIC S9(09) COMP VALUE 0.
001230     05  WS-LOG-SEQUENCE                PIC S9(09) COMP VALUE 0.
001240     05  WS-RECORDS-READ                PIC S9(09) COMP VALUE 0.
001250     05  FILLER                         PIC X(01).
001260*
001270 01  WS-OUTCOME-CONTROL.
001280     05  WS-OUTCOME-MODE                PIC X(14).
001290         88  WS-MODE-ALWAYS-SUCCESS VALUE "ALWAYS_SUCCESS".
001300         88  WS-MODE-ALWAYS-FAIL    VALUE "ALWAYS_FAIL".
001310         88  WS-MODE-RANDOM         VALUE "RANDOM".
001320         88  WS-MODE-BLANK          VALUE SPACES.
001330     05  WS-SEED-PARM                   PIC 9(09).
001340     05  WS-RANDOM-SEED                 PIC S9(09) COMP VALUE 1.
001350     05  WS-RANDOM-WORK                 PIC S9(09) COMP.
001360     05  WS-RANDOM-QUOT                 PIC S9(09) COMP.
001370     05  WS-RANDOM-REM                  PIC S9(09) COMP.
001380     05  WS-OUTCOME-SUCCESS-SW          PIC X(01).
001390         88  WS-OUTCOME-SUCCESS             VALUE "Y".
001400         88  WS-OUTCOME-FAILURE             VALUE "N".
001410     05  FILLER                         PIC X(01).
001420*
001430 01  WS-ATTEMPT-FIELDS.
001440     05  WS-ATTEMPT-NUMBER              PIC 9(02).
001450     05  WS-LOG-RESULT                  PIC X(08).
001460     05  WS-LOG-MESSAGE                 PIC X(30).
001470     05  FILLER                         PIC X(01).
001480*
001490 01  WS-SYS-DATE-TIME.
001500     05  WS-SYS-DATE.
001510         10  WS-SYS-YY                  PIC 9(02).
001520         10  WS-SYS-MM                  PIC 9(02).
001530         10  WS-SYS-DD                  PIC 9(02).
001540     05  WS-SYS-TIME.
001550         10  WS-SYS-HH                  PIC 9(02).
001560         10  WS-SYS-MN                  PIC 9(02).
001570         10  WS-SYS-SS                  PIC 9(02).
001580         10  WS-SYS-HS                  PIC 9(02).
001590     05  WS-CENTURY                     PIC 9(02).
001600     05  FILLER                         PIC X(01).
001610*
001620 01  WS-TIMESTAMP-14                    PIC 9(14).
001630 01  WS-TIMESTAMP-14-R REDEFINES WS-TIMESTAMP-14.
001640     05  WS-TS-YYYY                     PIC 9(04).
001650     05  WS-TS-MM                       PIC 9(02).
001660     05  WS-TS-DD                       PIC 9(02).
001670     05  WS-TS-HH                       PIC 9(02).
001680     05  WS-TS-MN                       PIC 9(02).
001690     05  WS-TS-SS                       PIC 9(02).
001700*
001710 01  WS-STATE-CHECK.
001720     05  WS-FROM-STATUS                 PIC X(10).
001730     05  WS-TO-STATUS                   PIC X(10).
001740     05  WS-TRANSITION-SW               PIC X(01).
001750         88  WS-TRANSITION-OK               VALUE "Y".
001760         88  WS-TRANSITION-BAD              VALUE "N".
001770     05  FILLER                         PIC X(01).
001780*
001790 LINKAGE SECTION.
001800*
001810 01  LK-OUTCOME-MODE                    PIC X(14).
001820 01  LK-SEED-PARM                       PIC 9(09).
001830 01  LK-PROCESSED-COUNT                 PIC S9(09) COMP.
001840*
001850 PROCEDURE DIVISION USING LK-OUTCOME-MODE
001860                          LK-SEED-PARM
001870                          LK-PROCESSED-COUNT.
001880*
001890 MAIN-PARA.
001900     PERFORM 1000-INITIALISATION THRU 1000-EXIT.
001910*
001920     PERFORM 3000-READ-TRANSACTION THRU 3000-EXIT.
001930     PERFORM 4000-PROCESS-RECORD THRU 4000-EXIT
001940         UNTIL WS-EOF.
001950*
001960     PERFORM 8000-FINALISATION THRU 8000-EXIT.
001970*
001980     GO TO 9900-EXIT.
001990*
002000***************************************************************
002010*   1000-INITIALISATION                                       *
002020***************************************************************
002030 1000-INITIALISATION.
002040     MOVE LK-OUTCOME-MODE TO WS-OUTCOME-MODE.
002050     MOVE LK-SEED-PARM    TO WS-SEED-PARM.
002060     IF WS-MODE-BLANK
002070         MOVE "RANDOM" TO WS-OUTCOME-MODE
002080     END-IF.
002090     IF NOT WS-MODE-ALWAYS-SUCCESS
002100        AND NOT WS-MODE-ALWAYS-FAIL
002110        AND NOT WS-MODE-RANDOM
002120         DISPLAY "EZISETL002 - INVALID OUTCOME MODE "
002130             WS-OUTCOME-MODE
002140         DISPLAY "EZISETL002 - RUN ABENDED"
002150         MOVE 16 TO RETURN-CODE
002160         GOBACK
002170     END-IF.
002180     ACCEPT WS-SYS-DATE FROM DATE.
002190     ACCEPT WS-SYS-TIME FROM TIME.
002200     PERFORM 1250-STAMP-NOW THRU 1250-EXIT.
002210     IF WS-SEED-PARM NOT = ZERO
002220         MOVE WS-SEED-PARM TO WS-RANDOM-SEED
002230     ELSE
002240         COMPUTE WS-RANDOM-SEED =
002250             (WS-SYS-HH * 3600) + (WS-SYS-MN * 60) + WS-SYS-SS
002260         IF WS-RANDOM-SEED = ZERO
002270             MOVE 1 TO WS-RANDOM-SEED
002280         END-IF
002290     END-IF.
002300     OPEN INPUT  TRANSIN.
002310     OPEN OUTPUT TRANSOUT.
002320     OPEN OUTPUT SETTLLOG.
002330 1000-EXIT.
002340     EXIT.
002350*
002360 1250-STAMP-NOW.
002370     IF WS-SYS-YY < 50
002380         MOVE 20 TO WS-CENTURY
002390     ELSE
002400         MOVE 19 TO WS-CENTURY
002410     END-IF.
002420     COMPUTE WS-TS-YYYY = (WS-CENTURY * 100) + WS-SYS-YY.
002430     MOVE WS-SYS-MM TO WS-TS-MM.
002440     MOVE WS-SYS-DD TO WS-TS-DD.
002450     MOVE WS-SYS-HH TO WS-TS-HH.
002460     MOVE WS-SYS-MN TO WS-TS-MN.
002470     MOVE WS-SYS-SS TO WS-TS-SS.
002480 1250-EXIT.
002490     EXIT.
002500*
002510***************************************************************
002520*   3000-READ-TRANSACTION -- SEQUENTIAL READ OF TRANSIN.       *
002530***************************************************************
002540 3000-READ-TRANSACTION.
002550     READ TRANSIN INTO TRANSIN-RECORD
002560         AT END
002570             MOVE "Y" TO WS-EOF-SWITCH
002580     END-READ.
002590     IF NOT WS-EOF
002600         ADD 1 TO WS-RECORDS-READ
002610     END-IF.
002620 3000-EXIT.
002630     EXIT.
002640*
002650***************************************************************
002660*   4000-PROCESS-RECORD -- ONE TRANSACTION MASTER RECORD.      *
002670*   EVERY RECORD IS COPIED THROUGH TO TRANSOUT WHETHER OR NOT  *
002680*   IT WAS CAPTURED; ONLY CAPTURED RECORDS ARE ATTEMPTED.      *
002690***************************************************************
002700 4000-PROCESS-RECORD.
002710     MOVE TRANSIN-RECORD TO TRANSOUT-RECORD.
002720     IF TR-STAT-CAPTURED OF TRANSOUT-RECORD
002730         PERFORM 4100-CLAIM-TRANSACTION THRU 4100-EXIT
002740         IF WS-TRANSITION-OK
002750             PERFORM 4500-DECIDE-OUTCOME THRU 4500-EXIT
002760             PERFORM 4600-APPLY-OUTCOME  THRU 4600-EXIT
002770             PERFORM 4700-WRITE-LOG-RECORD THRU 4700-EXIT
002780             ADD 1 TO WS-PROCESSED-COUNT
002790         END-IF
002800     END-IF.
002810     WRITE TRANSOUT-RECORD.
002820     PERFORM 3000-READ-TRANSACTION THRU 3000-EXIT.
002830 4000-EXIT.
002840     EXIT.
002850*
002860***************************************************************
002870*   4100-CLAIM-TRANSACTION -- CLAIM SUCCEEDS ONLY WHEN THE     *
002880*   CURRENT STATUS IS CAPTURED (ALWAYS TRUE HERE SINCE THE     *
002890*   CALLER ALREADY TESTED IT, BUT THE TRANSITION IS STILL      *
002900*   VALIDATED SO THE RULE LIVES IN ONE PLACE).                 *
002910***************************************************************
002920 4100-CLAIM-TRANSACTION.
002930     MOVE TR-STATUS OF TRANSOUT-RECORD TO WS-FROM-STATUS.
002940     MOVE "PROCESSING" TO WS-TO-STATUS.
002950     PERFORM 6600-VALIDATE-TRANSITION THRU 6600-EXIT.
002960     IF WS-TRANSITION-OK
002970         MOVE "PROCESSING" TO TR-STATUS OF TRANSOUT-RECORD
002980     END-IF.
002990 4100-EXIT.
003000     EXIT.
003010*
003020***************************************************************
003030*   4500-DECIDE-OUTCOME -- DECIDES SUCCESS OR FAILURE FOR THE  *
003040*   CURRENT ATTEMPT, BASED ON THE CONFIGURED OUTCOME MODE.     *
003050***************************************************************
003060 4500-DECIDE-OUTCOME.
003070     EVALUATE TRUE
003080         WHEN WS-MODE-ALWAYS-SUCCESS
003090             SET WS-OUTCOME-SUCCESS TO TRUE
003100         WHEN WS-MODE-ALWAYS-FAIL
003110             SET WS-OUTCOME-FAILURE TO TRUE
003120         WHEN OTHER
003130             PERFORM 4550-NEXT-RANDOM THRU 4550-EXIT
003140             DIVIDE WS-RANDOM-SEED BY 2
003150                 GIVING WS-RANDOM-QUOT
003160                 REMAINDER WS-RANDOM-REM
003170             IF WS-RANDOM-REM = ZERO
003180                 SET WS-OUTCOME-SUCCESS TO TRUE
003190             ELSE
003200                 SET WS-OUTCOME-FAILURE TO TRUE
003210             END-IF
003220     END-EVALUATE.
003230 4500-EXIT.
003240     EXIT.
003250*
003260***************************************************************
003270*   4550-NEXT-RANDOM -- LINEAR CONGRUENTIAL GENERATOR.  NO     *
003280*   COMPILER-SUPPLIED RANDOM FUNCTION IS USED SO THE SEQUENCE  *
003290*   IS REPRODUCIBLE GIVEN A FIXED SEED (REQUEST SETL-0012).    *
003300***************************************************************
003310 4550-NEXT-RANDOM.
003320     COMPUTE WS-RANDOM-WORK = (WS-RANDOM-SEED * 31) + 17.
003330     DIVIDE WS-RANDOM-WORK BY 99991
003340         GIVING WS-RANDOM-QUOT
003350         REMAINDER WS-RANDOM-SEED.
003360     IF WS-RANDOM-SEED < 0
003370         ADD 99991 TO WS-RANDOM-SEED
003380     END-IF.
003390 4550-EXIT.
003400     EXIT.
003410*
003420***************************************************************
003430*   4600-APPLY-OUTCOME -- ATTEMPT-NUMBER IS CAPTURED BEFORE    *
003440*   THE RETRY COUNT IS TOUCHED (SEE REQUEST SETL-0063).        *
003450***************************************************************
003460 4600-APPLY-OUTCOME.
003470     MOVE TR-RETRY-COUNT OF TRANSOUT-RECORD TO WS-ATTEMPT-NUMBER.
003480     ADD 1 TO WS-ATTEMPT-NUMBER.
003490     IF WS-OUTCOME-SUCCESS
003500         MOVE TR-STATUS OF TRANSOUT-RECORD TO WS-FROM-STATUS
003510         MOVE "SETTLED" TO WS-TO-STATUS
003520         PERFORM 6600-VALIDATE-TRANSITION THRU 6600-EXIT
003530         MOVE "SETTLED" TO TR-STATUS OF TRANSOUT-RECORD
003540         MOVE WS-TIMESTAMP-14 TO TR-SETTLED-AT OF TRANSOUT-RECORD
003550         MOVE "SETTLED" TO WS-LOG-RESULT
003560         MOVE "Settlement successful" TO WS-LOG-MESSAGE
003570     ELSE
003580         ADD 1 TO TR-RETRY-COUNT OF TRANSOUT-RECORD
003590         MOVE TR-STATUS OF TRANSOUT-RECORD TO WS-FROM-STATUS
003600         IF TR-RETRY-COUNT OF TRANSOUT-RECORD >=
003610             TR-MAX-RETRIES OF TRANSOUT-RECORD
003620             MOVE "FAILED" TO WS-TO-STATUS
003630         ELSE
003640             MOVE "CAPTURED" TO WS-TO-STATUS
003650         END-IF
003660         PERFORM 6600-VALIDATE-TRANSITION THRU 6600-EXIT
003670         MOVE WS-TO-STATUS TO TR-STATUS OF TRANSOUT-RECORD
003680         MOVE "FAILED" TO WS-LOG-RESULT
003690         MOVE "Settlement failed" TO WS-LOG-MESSAGE
003700     END-IF.
003710 4600-EXIT.
003720     EXIT.
003730*
003740***************************************************************
003750*   4700-WRITE-LOG-RECORD -- ONE ROW PER ATTEMPT, SUCCESS OR   *
003760*   FAILURE.  THIS IS THE AUDIT TRAIL, NEVER SKIP IT.          *
003770***************************************************************
003780 4700-WRITE-LOG-RECORD.
003790     ADD 1 TO WS-LOG-SEQUENCE.
003800     MOVE WS-LOG-SEQUENCE TO SL-LOG-ID OF SETTLLOG-RECORD.
003810     MOVE TR-TRANSACTION-ID OF TRANSOUT-RECORD
003820         TO SL-TRANSACTION-ID OF SETTLLOG-RECORD.
003830     MOVE WS-ATTEMPT-NUMBER
003840         TO SL-ATTEMPT-NUMBER OF SETTLLOG-RECORD.
003850     MOVE WS-LOG-RESULT TO SL-RESULT OF SETTLLOG-RECORD.
003860     MOVE WS-LOG-MESSAGE TO SL-MESSAGE OF SETTLLOG-RECORD.
003870     MOVE WS-TIMESTAMP-14 TO SL-LOG-TIMESTAMP OF SETTLLOG-RECORD.
003880     WRITE SETTLLOG-RECORD.
003890 4700-EXIT.
003900     EXIT.
003910*
003920***************************************************************
003930*   6600-VALIDATE-TRANSITION -- ONE TRANSACTION STATUS CHANGE. *
003940*   CAPTURED    -> PROCESSING                                  *
003950*   PROCESSING  -> CAPTURED, SETTLED, FAILED                   *
003960*   FAILED      -> CAPTURED                                    *
003970*   SETTLED     -> (TERMINAL, NO TRANSITIONS OUT)               *
003980*   SAME-STATE "TRANSITIONS" ARE ALWAYS A NO-OP, ALWAYS LEGAL. *
003990***************************************************************
004000 6600-VALIDATE-TRANSITION.
004010     SET WS-TRANSITION-OK TO TRUE.
004020     IF WS-FROM-STATUS = WS-TO-STATUS
004030         GO TO 6600-EXIT
004040     END-IF.
004050     EVALUATE WS-FROM-STATUS
004060         WHEN "CAPTURED"
004070             IF WS-TO-STATUS NOT = "PROCESSING"
004080                 SET WS-TRANSITION-BAD TO TRUE
004090             END-IF
004100         WHEN "PROCESSING"
004110             IF WS-TO-STATUS NOT = "CAPTURED" AND
004120                WS-TO-STATUS NOT = "SETTLED"  AND
004130                WS-TO-STATUS NOT = "FAILED"
004140                 SET WS-TRANSITION-BAD TO TRUE
004150             END-IF
004160         WHEN "FAILED"
004170             IF WS-TO-STATUS NOT = "CAPTURED"
004180                 SET WS-TRANSITION-BAD TO TRUE
004190             END-IF
004200         WHEN "SETTLED"
004210             SET WS-TRANSITION-BAD TO TRUE
004220         WHEN OTHER
004230             SET WS-TRANSITION-BAD TO TRUE
004240     END-EVALUATE.
004250     IF WS-TRANSITION-BAD
004260         DISPLAY "EZISETL002 - ILLEGAL STATE TRANSITION FROM "
004270             WS-FROM-STATUS " TO " WS-TO-STATUS " REASON=TM01"
004280     END-IF.
004290 6600-EXIT.
004300     EXIT.
004310*
004320 8000-FINALISATION.
004330     CLOSE TRANSIN.
004340     CLOSE TRANSOUT.
004350     CLOSE SETTLLOG.
004360     MOVE WS-PROCESSED-COUNT TO LK-PROCESSED-COUNT.
004370     DISPLAY "EZISETL002 - SWEEP COMPLETE - " WS-RECORDS-READ
004380         " READ, " WS-PROCESSED-COUNT " ATTEMPTED".
004390     MOVE 0 TO RETURN-CODE.
004400 8000-EXIT.
004410     EXIT.
004420*
004430 9900-EXIT.
004440     GOBACK.
004450*
004460* **************** END OF SOURCE EZISETL002 ****************
