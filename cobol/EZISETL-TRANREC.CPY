000010***************************************************************
000020*                                                              *
000030*   COPYBOOK     : EZISETL-TRANREC                             *
000040*   DESCRIPTION  : TRANSACTION MASTER RECORD LAYOUT FOR THE    *
000050*                  EZISETL SETTLEMENT SWEEP SUITE.  ONE ENTRY  *
000060*                  PER CAPTURED MERCHANT TRANSACTION.  USED BY *
000070*                  TRANSIN (INPUT), TRANSOUT (OUTPUT/I-O).     *
000080*   COPY INTO    : EZISETL-SL002, EZISETL-SL003, EZISETL-SL004 *
000090*                                                              *
000100*   MAINTENANCE HISTORY                                       *
000110*   ------------------------------------------------------    *
000120*   16-03-92  JRB  ORIGINAL LAYOUT LAID DOWN FOR SETL PROJECT. *
000130*   02-11-93  JRB  ADDED RECON-STATUS GROUP FOR THE NIGHTLY    *
000140*                  RECONCILIATION PASS, REQUEST SETL-0014.     *
000150*   19-06-95  DMP  ADDED RECON-UPDATED-AT STAMP, REQUEST       *
000160*                  SETL-0041 -- OPERATOR WANTED TO SEE WHEN    *
000170*                  AN EXCEPTION WAS LAST TOUCHED.               *
000180*   08-09-98  CAL  Y2K REVIEW -- ALL DATE-TIME FIELDS ARE      *
000190*                  ALREADY FULL 4-DIGIT YEAR (9(14) YYYYMMDD-  *
000200*                  HHMMSS), NO CHANGE REQUIRED.  SIGNED OFF.   *
000210*   14-04-01  DMP  WIDENED EXCEPTION-REASON FROM X(30) TO      *
000220*                  X(50), OPERATOR COMMENTS WERE TRUNCATING.   *
000230*                                                              *
000240***************************************************************
000250*
000260 01  TRANSACTION-RECORD.
000270*
000280*    ------------ TRANSACTION IDENTIFICATION --------------
000290     05  TR-TRANSACTION-ID              PIC 9(10).
000300     05  TR-MERCHANT-ID                 PIC 9(06).
000310     05  TR-CUSTOMER-ID                 PIC 9(06).
000320     05  TR-AMOUNT                      PIC S9(11)V99.
000330*
000340*    ------------ SETTLEMENT STATUS -------------------------
000350     05  TR-STATUS                      PIC X(10).
000360         88  TR-STAT-CAPTURED                VALUE "CAPTURED".
000370         88  TR-STAT-PROCESSING               VALUE "PROCESSING".
000380         88  TR-STAT-SETTLED                  VALUE "SETTLED".
000390         88  TR-STAT-FAILED                   VALUE "FAILED".
000400     05  TR-RETRY-COUNT                 PIC 9(02).
000410     05  TR-MAX-RETRIES                 PIC 9(02).
000420*
000430*    ------------ TIMESTAMPS (YYYYMMDDHHMMSS, 0 = NOT SET) ---
000440     05  TR-CREATED-AT                  PIC 9(14).
000450     05  TR-CREATED-AT-R REDEFINES TR-CREATED-AT.
000460         10  TR-CRE-YYYY                PIC 9(04).
000470         10  TR-CRE-MM                  PIC 9(02).
000480         10  TR-CRE-DD                  PIC 9(02).
000490         10  TR-CRE-HHMMSS              PIC 9(06).
000500     05  TR-SETTLED-AT                  PIC 9(14).
000510     05  TR-SETTLED-AT-R REDEFINES TR-SETTLED-AT.
000520         10  TR-SET-YYYY                PIC 9(04).
000530         10  TR-SET-MM                  PIC 9(02).
000540         10  TR-SET-DD                  PIC 9(02).
000550         10  TR-SET-HHMMSS              PIC 9(06).
000560*
000570*    ------------ RECONCILIATION GROUP (ADDED SETL-0014) -----
000580     05  TR-RECON-STATUS                PIC X(16).
000590         88  TR-RECON-PENDING                 VALUE "PENDING".
000600         88  TR-RECON-MATCHED                 VALUE "MATCHED".
000610         88  TR-RECON-EXCEPTION                VALUE
000620                                        "EXCEPTION_QUEUED".
000630         88  TR-RECON-RESOLVED                 VALUE "RESOLVED".
000640     05  TR-EXCEPTION-REASON            PIC X(50).
000650     05  TR-RECON-UPDATED-AT            PIC 9(14).
000660*
000670*    ------------ RESERVED FOR FUTURE EXPANSION --------------
000680     05  FILLER                         PIC X(03).
000690*
000700***************************************************************
